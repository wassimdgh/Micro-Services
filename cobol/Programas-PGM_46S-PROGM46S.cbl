000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PROGM46S.
000120 AUTHOR. R MOSCONI.
000130 INSTALLATION. GERENCIA DE SISTEMAS - AREA RIEGO.
000140 DATE-WRITTEN. 04-02-1991.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000170***************************************************************
000180*    EJECUTOR DE PROGRAMAS DE RIEGO PLANIFICADOS               *
000190*    ============================================              *
000200*    - LEE EL ARCHIVO DE PROGRAMAS DE RIEGO (DDENTRA) Y         *
000210*      SELECCIONA LOS QUE ESTAN EN ESTADO PLANIFIE CON FECHA   *
000220*      PLANIFICADA MENOR O IGUAL A HOY.                        *
000230*    - PARA CADA PROGRAMA SELECCIONADO CONSUME UN REGISTRO DEL *
000240*      ARCHIVO DE SIMULACION DE RESULTADOS (DDSIMUL), QUE TRAE *
000250*      EL INDICADOR DE EXITO/FALLA Y EL FACTOR DE VARIACION    *
000260*      DE VOLUMEN, YA QUE ESTE PROCESO NO PUEDE DEPENDER DE UN *
000270*      SORTEO ALEATORIO DEL EQUIPO.                            *
000280*    - GRABA UN ASIENTO EN LA BITACORA DE EJECUCION (DDBITAC)  *
000290*      POR CADA PROGRAMA PROCESADO Y REGRABA EL ARCHIVO DE     *
000300*      PROGRAMAS (DDSALID) CON EL NUEVO ESTADO.                *
000310*    - AL FINALIZAR MUESTRA POR DISPLAY LOS TOTALES DE         *
000320*      PROGRAMAS EJECUTADOS Y FALLADOS.                        *
000330*---------------------------------------------------------------
000340*    HISTORIAL DE CAMBIOS
000350*---------------------------------------------------------------
000360*    FECHA      INIC  PEDIDO      DESCRIPCION
000370*    ---------- ----  ----------  --------------------------
000380*    1991-04-02 RMO   RIEGO-002   ALTA DEL PROGRAMA.
000390*    1991-04-15 RMO   RIEGO-005   AGREGADO EL ARCHIVO DE
000400*                                 SIMULACION DE RESULTADOS
000410*                                 DDSIMUL EN REEMPLAZO DEL
000420*                                 SORTEO POR SOFTWARE.
000430*    1992-07-21 CBA   RIEGO-014   ASIENTO DE BITACORA POR
000440*                                 CADA PROGRAMA PROCESADO,
000450*                                 EXITOSO O FALLADO.
000460*    1994-01-11 LFV   RIEGO-029   VOLUMEN REAL EN CERO Y
000470*                                 OBSERVACION FIJA CUANDO LA
000480*                                 EJECUCION FALLA.
000490*    1996-10-04 LFV   RIEGO-035   HORA DE EJECUCION TOMADA DEL
000500*                                 RELOJ DEL SISTEMA (ANTES
000510*                                 VENIA FIJA EN 0000).
000520*    1998-02-09 MTR   RIEGO-041   REVISION GENERAL PARA EL
000530*                                 CAMBIO DE SIGLO (AÑO 2000):
000540*                                 SIGLO DE LA FECHA DE SISTEMA
000550*                                 CALCULADO POR VENTANA DE
000560*                                 SIGLO (00-49 = 20XX,
000570*                                 50-99 = 19XX).
000580*    1999-10-06 MTR   RIEGO-041   PRUEBAS DE VENTANA DE SIGLO
000590*                                 SOBRE EL PARAGRAFO 1000.
000600*    2001-04-05 GDP   RIEGO-052   TOTALES DE FIN DE CORRIDA
000610*                                 (EJECUTADOS/FALLADOS) A
000620*                                 PEDIDO DE CONTROL DE GESTION
000630*                                 DE RIEGO.
000640*    2003-11-19 GDP   RIEGO-057   VALIDA QUE NO FALTEN
000650*                                 REGISTROS EN DDSIMUL ANTES
000660*                                 DE DAR UN PROGRAMA POR
000670*                                 EJECUTADO.
000680*    2007-03-19 GDP   RIEGO-064   COMENTARIOS AMPLIADOS EN LA
000690*                                 DIVISION PROCEDURE Y EN LOS
000700*                                 CAMPOS DE WORKING-STORAGE A
000710*                                 PEDIDO DE AUDITORIA DE MAN-
000720*                                 TENIBILIDAD DE SISTEMAS. SIN
000730*                                 CAMBIOS DE LOGICA NI LAYOUT.
000740*---------------------------------------------------------------
000750*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000760*    NOTAS DE OPERACION Y RESTRICCIONES
000770*---------------------------------------------------------------
000780*    ESTE PROGRAMA CORRE DESPUES DE PROGM45S EN LA CADENA
000790*    DIARIA DE RIEGO. SUS 4 ARCHIVOS SON:
000800*      DDENTRA - PROGRAMAS DE RIEGO YA AJUSTADOS POR PROGM45S
000810*                (ENTRADA, SOLO LECTURA).
000820*      DDSALID - LOS MISMOS PROGRAMAS, CON EL ESTADO ACTUALI-
000830*                ZADO A EXECUTED O FAILED SEGUN CORRESPONDA
000840*                (SALIDA).
000850*      DDSIMUL - ARCHIVO DE SIMULACION DE RESULTADOS, CON UN
000860*                REGISTRO POR CADA PROGRAMA EN VENTANA DE EJE-
000870*                CUCION, EN EL MISMO ORDEN EN QUE APARECEN EN
000880*                DDENTRA. REEMPLAZA AL SORTEO ALEATORIO QUE
000890*                TENIA EL SISTEMA ORIGINAL (RIEGO-005), YA QUE
000900*                UN PROCESO BATCH DE PRODUCCION NO PUEDE
000910*                DEPENDER DE UN NUMERO AL AZAR PARA DAR SIEMPRE
000920*                EL MISMO RESULTADO ANTE UN REPROCESO.
000930*      DDBITAC - BITACORA DE EJECUCION (SALIDA, UN ASIENTO POR
000940*                PROGRAMA PROCESADO, EXITOSO O FALLADO).
000950*    RESTRICCIONES CONOCIDAS:
000960*      1) SI DDSIMUL SE QUEDA SIN REGISTROS ANTES QUE DDENTRA
000970*         TERMINE DE APORTAR PROGRAMAS EN VENTANA, EL PROGRAMA
000980*         CORTA CON RETURN-CODE 9999 (RIEGO-057) EN LUGAR DE
000990*         SEGUIR CON UN RESULTADO SUPUESTO.
001000*      2) SOLO SE CONSUME UN REGISTRO DE DDSIMUL POR CADA
001010*         PROGRAMA QUE CAE EN LA SELECCION (PLANIFIE Y FECHA
001020*         PLANIFICADA <= HOY); LOS PROGRAMAS QUE NO CALIFICAN
001030*         PASAN DE DDENTRA A DDSALID SIN CONSUMIR SIMULACION.
001040*---------------------------------------------------------------
001050*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001060 ENVIRONMENT DIVISION.
001070 CONFIGURATION SECTION.
001080
001090 SPECIAL-NAMES.
001100     C01 IS TOP-OF-FORM.
001110
001120 INPUT-OUTPUT SECTION.
001130 FILE-CONTROL.
001140
001150     SELECT ENTRADA ASSIGN DDENTRA
001160     FILE STATUS IS FS-ENTRADA.
001170
001180     SELECT SALIDA  ASSIGN DDSALID
001190     FILE STATUS IS FS-SALIDA.
001200
001210     SELECT SIMUL   ASSIGN DDSIMUL
001220     FILE STATUS IS FS-SIMUL.
001230
001240     SELECT BITACO  ASSIGN DDBITAC
001250     FILE STATUS IS FS-BITACO.
001260
001270*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001280 DATA DIVISION.
001290 FILE SECTION.
001300
001310 FD  ENTRADA
001320     BLOCK CONTAINS 0 RECORDS
001330     RECORDING MODE IS F.
001340 01  REG-ENTRADA              PIC X(120).
001350
001360 FD  SALIDA
001370     BLOCK CONTAINS 0 RECORDS
001380     RECORDING MODE IS F.
001390 01  REG-SALIDA                PIC X(120).
001400
001410 FD  SIMUL
001420     BLOCK CONTAINS 0 RECORDS
001430     RECORDING MODE IS F.
001440 01  REG-SIMUL                  PIC X(10).
001450
001460 FD  BITACO
001470     BLOCK CONTAINS 0 RECORDS
001480     RECORDING MODE IS F.
001490 01  REG-BITACORA                PIC X(165).
001500
001510 WORKING-STORAGE SECTION.
001520*========================*
001530 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001540
001550*----------- ARCHIVOS -------------------------------------------
001560*    FS-ENTRADA TIENE 88 PROPIO PORQUE ES EL UNICO ARCHIVO CUYO
001570*    FIN CONTROLA EL LOOP PRINCIPAL (WS-FIN-LECTURA DEPENDE DE
001580*    LLEGAR A '10' EN ESTE STATUS, VIA 2100-LEER-I).
001590 77  FS-ENTRADA               PIC XX      VALUE SPACES.
001600     88  FS-ENTRADA-FIN                   VALUE '10'.
001610 77  FS-SALIDA                PIC XX      VALUE SPACES.
001620 77  FS-SIMUL                 PIC XX      VALUE SPACES.
001630 77  FS-BITACO                PIC XX      VALUE SPACES.
001640
001650*    RIEGO-057: DISTINGUE "DDSIMUL YA DIO EOF EN UNA LECTURA
001660*    ANTERIOR" DE "DDSIMUL DIO '00' EN ESTA LECTURA", PORQUE
001670*    FS-SIMUL SE PISA EN CADA READ Y NO ALCANZA POR SI SOLO
001680*    PARA SABER SI YA SE AGOTO EL ARCHIVO.
001690 77  WS-SIMUL-STATUS          PIC X       VALUE 'N'.
001700     88  WS-FIN-SIMUL-YA                  VALUE 'Y'.
001710
001720 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
001730     88  WS-FIN-LECTURA                   VALUE 'Y'.
001740     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001750
001760*----------- LAYOUT DEL REGISTRO DE SIMULACION -------------------
001770*    UN REGISTRO POR PROGRAMA QUE CAE DENTRO DE LA VENTANA DE
001780*    EJECUCION, EN EL MISMO ORDEN QUE SALEN DE DDENTRA. TRAE EL
001790*    RESULTADO DE LA "EJECUCION" Y EL FACTOR DE VARIACION DE
001800*    VOLUMEN QUE EN EL ORIGINAL SE OBTENIA POR SORTEO.
001810 01  WS-REG-SIMULACION.
001820     03  SIM-RESULTADO         PIC X(01).
001830         88  SIM-EXITOSO                  VALUE 'S'.
001840         88  SIM-FALLIDO                  VALUE 'N'.
001850     03  SIM-FACTOR-VAR        PIC 9(01)V9(02).
001860     03  FILLER                PIC X(06).
001870
001880*----------- CONTADORES DE CORRIDA (COMP POR SER MERO CONTEO) ---
001890*    LOS CUATRO SE MUESTRAN AL FINAL EN 9020-MOSTRAR-TOTALES-I,
001900*    A PEDIDO DE CONTROL DE GESTION DE RIEGO (RIEGO-052).
001910 77  WS-CNT-LEIDOS            PIC S9(07) COMP VALUE ZERO.
001920*    CUENTA SOLO LOS PROGRAMAS QUE ENTRARON A 2010 CON RESULTADO
001930*    OK DE SIMULACION (RIEGO-029).
001940 77  WS-CNT-EJECUTADOS        PIC S9(07) COMP VALUE ZERO.
001950*    IDEM ANTERIOR PERO CON RESULTADO DE SIMULACION FALLIDO.
001960 77  WS-CNT-FALLADOS          PIC S9(07) COMP VALUE ZERO.
001970*    CUENTA TODO PROGRAMA QUE LLEGO A GRABAR BITACORA, SEA
001980*    EXITOSO O FALLADO; SE USA TAMBIEN COMO JRN-ID CORRELATIVO
001990*    DEL ASIENTO (RIEGO-014).
002000 77  WS-CNT-PROCESADOS        PIC S9(07) COMP VALUE ZERO.
002010*    AREA EDITADA PARA DISPLAY DE LOS CONTADORES COMP DE ARRIBA;
002020*    UN CAMPO COMP NO SE PUEDE MOSTRAR DIRECTO POR DISPLAY EN
002030*    ESTA VERSION DE COMPILADOR SIN PASAR ANTES POR UNA PIC
002040*    EDITADA.
002050 77  WS-CNT-PRINT             PIC ZZZZZ9.
002060
002070*----------- FECHA Y HORA DE SISTEMA (VENTANA DE SIGLO) ----------
002080*    RIEGO-041: EL RELOJ DEL SISTEMA SOLO DEVUELVE 2 DIGITOS DE
002090*    ANIO; ESTA AREA DE 6 DIGITOS ES LA QUE RECIBE EL ACCEPT
002100*    FROM DATE ANTES DE APLICAR LA VENTANA DE SIGLO.
002110 01  WS-FECHA-SISTEMA-6.
002120     03  WS-FS6-ANIO          PIC 9(02).
002130     03  WS-FS6-MES           PIC 9(02).
002140     03  WS-FS6-DIA           PIC 9(02).
002150
002160*    FECHA DE HOY YA CON EL SIGLO RESUELTO, EN FORMATO AAAAMMDD
002170*    PARA COMPARAR DIRECTO CONTRA PRG-FECHA-PLAN (MISMO FORMATO).
002180 01  WS-FECHA-HOY.
002190     03  WS-HOY-ANIO          PIC 9(04).
002200     03  WS-HOY-MES           PIC 9(02).
002210     03  WS-HOY-DIA           PIC 9(02).
002220*    REDEFINE NUMERICO DE LA MISMA FECHA, USADO EN LA COMPARA-
002230*    CION CONTRA PRG-FECHA-PLAN Y EN LA GRABACION DE BITACORA.
002240 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY PIC 9(08).
002250
002260*    RIEGO-035: HORA DE EJECUCION REAL TOMADA DEL RELOJ, ANTES
002270*    VENIA FIJA EN 0000 EN LA VERSION ORIGINAL DEL PROGRAMA.
002280 01  WS-HORA-SISTEMA.
002290     03  WS-HORA-HH           PIC 9(02).
002300     03  WS-HORA-MM           PIC 9(02).
002310     03  FILLER               PIC 9(04).
002320*    REDEFINE COMPACTO HHMM USADO PARA GRABAR JRN-HORA-EJEC SIN
002330*    ARRASTRAR LOS SEGUNDOS Y CENTESIMAS QUE TRAE TIME.
002340 01  WS-HORA-HHMM REDEFINES WS-HORA-SISTEMA.
002350     03  WS-HORA-HHMM-CMP     PIC 9(04).
002360     03  FILLER               PIC 9(04).
002370
002380*----------- VOLUMEN REAL CALCULADO ------------------------------
002390*    RIEGO-029: VOLUMEN QUE REALMENTE SE APLICO, RESULTADO DE
002400*    MULTIPLICAR EL VOLUMEN PLANIFICADO POR EL FACTOR DE
002410*    VARIACION QUE TRAE DDSIMUL. EN CASO DE FALLA QUEDA EN CERO.
002420 77  WS-VOL-REAL-CMP          PIC S9(05)V9(02) VALUE ZEROS.
002430
002440*//// COPYS DE LAYOUT DE ARCHIVOS ////////////////////////////////
002450*    WS-REG-PROGRAMA (COPY_PROGRA) ES EL LAYOUT DEL PROGRAMA DE
002460*    RIEGO, COMPARTIDO CON PROGM45S; ESTE PROGRAMA NO TOCA LOS
002470*    CAMPOS DE CLIMA, SOLO PRG-ESTADO, PRG-FECHA-PLAN Y
002480*    PRG-VOLUMEN-PREV.
002490     COPY COPY_PROGRA.
002500*    WS-REG-BITACORA (PGM_46-CP-BITACO) ES EXCLUSIVO DE ESTE
002510*    PROGRAMA; NINGUN OTRO MODULO DE LA CADENA ESCRIBE EN DDBITAC.
002520     COPY PGM_46-CP-BITACO.
002530*//////////////////////////////////////////////////////////////
002540
002550 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002560
002570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002580 PROCEDURE DIVISION.
002590
002600 MAIN-PROGRAM-I.
002610
002620*    SECUENCIA CLASICA DE UN BATCH DE UN SOLO PASE: ABRIR,
002630*    PROCESAR HASTA FIN DE DDENTRA, CERRAR Y TOTALIZAR. LA
002640*    PRIMERA LECTURA DE DDENTRA QUEDA HECHA DENTRO DE 1000, NO
002650*    ACA, PARA QUE EL PERFORM UNTIL PUEDA EVALUAR WS-FIN-LECTURA
002660*    ANTES DE ENTRAR AL CUERPO POR PRIMERA VEZ.
002670     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002680     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002690                            UNTIL WS-FIN-LECTURA.
002700     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
002710
002720*    GOBACK Y NO STOP RUN: ES EL RETORNO ESTANDAR DE LOS
002730*    PROGRAMAS BATCH DE ESTA INSTALACION CUANDO SON EL PRIMER
002740*    NIVEL DE LA CORRIDA (SIN CALLER COBOL POR ENCIMA).
002750 MAIN-PROGRAM-F. GOBACK.
002760
002770
002780*---- CUERPO INICIO: FECHA/HORA DE PROCESO Y APERTURA ------------
002790 1000-INICIO-I.
002800
002810*    RIEGO-041: VENTANA DE SIGLO (00-49=20XX / 50-99=19XX). SE
002820*    RESUELVE UNA SOLA VEZ ACA PORQUE LA FECHA DE HOY NO CAMBIA
002830*    DURANTE LA CORRIDA.
002840     ACCEPT WS-FECHA-SISTEMA-6 FROM DATE.
002850     IF WS-FS6-ANIO < 50
002860        MOVE 2000 TO WS-HOY-ANIO
002870     ELSE
002880        MOVE 1900 TO WS-HOY-ANIO
002890     END-IF
002900     ADD WS-FS6-ANIO TO WS-HOY-ANIO
002910     MOVE WS-FS6-MES TO WS-HOY-MES
002920     MOVE WS-FS6-DIA TO WS-HOY-DIA
002930
002940*    RIEGO-035: HORA REAL DE EJECUCION PARA EL ASIENTO DE
002950*    BITACORA, TOMADA UNA SOLA VEZ AL INICIO DE LA CORRIDA.
002960     ACCEPT WS-HORA-HHMM-CMP FROM TIME
002970
002980     SET WS-NO-FIN-LECTURA TO TRUE
002990
003000*    LOS CUATRO ARCHIVOS SE ABREN EN EL MISMO ORDEN EN QUE
003010*    APARECEN EN EL SELECT, PARA QUE UN ERROR DE OPEN QUEDE
003020*    IDENTIFICADO SIN AMBIGUEDAD POR EL DISPLAY QUE LO SIGUE.
003030     OPEN INPUT  ENTRADA
003040     IF FS-ENTRADA IS NOT EQUAL '00' THEN
003050        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
003060        MOVE 9999 TO RETURN-CODE
003070        SET  WS-FIN-LECTURA TO TRUE
003080     END-IF
003090
003100     OPEN OUTPUT SALIDA
003110     IF FS-SALIDA IS NOT EQUAL '00' THEN
003120        DISPLAY '* ERROR EN OPEN SALIDA  = ' FS-SALIDA
003130        MOVE 9999 TO RETURN-CODE
003140        SET  WS-FIN-LECTURA TO TRUE
003150     END-IF
003160
003170     OPEN INPUT  SIMUL
003180     IF FS-SIMUL IS NOT EQUAL '00' THEN
003190        DISPLAY '* ERROR EN OPEN SIMUL   = ' FS-SIMUL
003200        MOVE 9999 TO RETURN-CODE
003210        SET  WS-FIN-LECTURA TO TRUE
003220     END-IF
003230
003240     OPEN OUTPUT BITACO
003250     IF FS-BITACO IS NOT EQUAL '00' THEN
003260        DISPLAY '* ERROR EN OPEN BITACO  = ' FS-BITACO
003270        MOVE 9999 TO RETURN-CODE
003280        SET  WS-FIN-LECTURA TO TRUE
003290     END-IF
003300
003310*    SI ALGUN OPEN FALLO YA SE MARCO WS-FIN-LECTURA MAS ARRIBA,
003320*    ASI QUE LA PRIMERA LECTURA SE OMITE Y EL PERFORM UNTIL DE
003330*    MAIN-PROGRAM-I NO EJECUTA NINGUN CICLO DE PROCESO.
003340     IF RETURN-CODE NOT EQUAL 9999
003350        PERFORM 2100-LEER-I THRU 2100-LEER-F
003360     END-IF.
003370
003380 1000-INICIO-F. EXIT.
003390
003400
003410*-----------------------------------------------------------------
003420 2000-PROCESO-I.
003430
003440*    UN CICLO POR CADA PROGRAMA LEIDO DE DDENTRA: SE EVALUA SI
003450*    CORRESPONDE EJECUTARLO HOY, SE REGRABA EL REGISTRO (HAYA
003460*    CAMBIADO O NO) Y SE LEE EL SIGUIENTE.
003470     PERFORM 2010-EVALUAR-EJECUCION-I
003480        THRU 2010-EVALUAR-EJECUCION-F
003490     PERFORM 2400-GRABAR-REG-I THRU 2400-GRABAR-REG-F
003500     PERFORM 2100-LEER-I       THRU 2100-LEER-F.
003510
003520 2000-PROCESO-F. EXIT.
003530
003540
003550*---- SELECCIONA LOS PROGRAMAS PLANIFICADOS PARA HOY O ANTES -----
003560*    RIEGO-002
003570 2010-EVALUAR-EJECUCION-I.
003580
003590*    SOLO CALIFICAN LOS PROGRAMAS EN ESTADO PLANIFIE CUYA FECHA
003600*    PLANIFICADA YA LLEGO (IGUAL O ANTERIOR A HOY); LOS QUE
003610*    QUEDARON EN REPLANIFIE (POSTERGADOS POR PROGM45S) O CON
003620*    FECHA FUTURA SE DEJAN INTACTOS Y SIMPLEMENTE PASAN A
003630*    DDSALID SIN CONSUMIR SIMULACION NI BITACORA.
003640     IF PRG-EST-PLANIFICADO
003650        AND PRG-FECHA-PLAN NOT GREATER WS-FECHA-HOY-R THEN
003660        PERFORM 2050-LEER-SIMULACION-I
003670           THRU 2050-LEER-SIMULACION-F
003680*       SOLO SE SIGUE SI LA LECTURA DE SIMULACION VINO BIEN;
003690*       SI DIO ERROR (INCLUIDO EL EOF PREMATURO DE RIEGO-057)
003700*       EL PROGRAMA YA QUEDO MARCADO PARA CORTAR EN 2050 Y ESTE
003710*       PROGRAMA EN PARTICULAR SIMPLEMENTE NO SE PROCESA.
003720        IF FS-SIMUL EQUAL '00'
003730           IF SIM-EXITOSO
003740              PERFORM 2020-EJECUTAR-OK-I
003750                 THRU 2020-EJECUTAR-OK-F
003760           ELSE
003770              PERFORM 2030-EJECUTAR-FALLO-I
003780                 THRU 2030-EJECUTAR-FALLO-F
003790           END-IF
003800           PERFORM 2200-GRABAR-BITACORA-I
003810              THRU 2200-GRABAR-BITACORA-F
003820        END-IF
003830     END-IF.
003840
003850 2010-EVALUAR-EJECUCION-F. EXIT.
003860
003870
003880*---- CONSUME EL PROXIMO RESULTADO DE SIMULACION -----------------
003890*    RIEGO-005 / RIEGO-057
003900 2050-LEER-SIMULACION-I.
003910
003920*    RIEGO-057: SI DDSIMUL YA DIO EOF EN UNA LECTURA ANTERIOR Y
003930*    TODAVIA APARECEN PROGRAMAS EN VENTANA DE EJECUCION, ES UN
003940*    DESCUADRE ENTRE ARCHIVOS (DDSIMUL SE GENERO CON MENOS
003950*    REGISTROS DE LOS NECESARIOS); SE FUERZA UN STATUS DE ERROR
003960*    PROPIO PARA QUE EL LLAMADOR CORTE LA CORRIDA.
003970     IF WS-FIN-SIMUL-YA
003980        DISPLAY '* ERROR: FALTAN REGISTROS EN DDSIMUL PARA '
003990                'PRG-ID = ' PRG-ID
004000        MOVE '99' TO FS-SIMUL
004010     ELSE
004020        READ SIMUL INTO WS-REG-SIMULACION
004030*       EVALUATE (Y NO UN SIMPLE IF) PORQUE EL EOF DE DDSIMUL
004040*       NECESITA UN TRATAMIENTO DISTINTO DEL RESTO DE LOS
004050*       ERRORES DE LECTURA: SE MARCA EL SWITCH PROPIO PARA QUE
004060*       LA PROXIMA LECTURA CAIGA EN LA RAMA DE ARRIBA.
004070        EVALUATE FS-SIMUL
004080           WHEN '00'
004090              CONTINUE
004100           WHEN '10'
004110              DISPLAY '* ERROR: FALTAN REGISTROS EN DDSIMUL '
004120                      'PARA PRG-ID = ' PRG-ID
004130              SET WS-FIN-SIMUL-YA TO TRUE
004140              MOVE '10' TO FS-SIMUL
004150           WHEN OTHER
004160              DISPLAY '* ERROR EN LECTURA SIMUL = ' FS-SIMUL
004170        END-EVALUATE
004180     END-IF.
004190
004200 2050-LEER-SIMULACION-F. EXIT.
004210
004220
004230*---- EJECUCION EXITOSA: VOLUMEN REAL = PLANIFICADO X VARIACION --
004240*    RIEGO-029
004250 2020-EJECUTAR-OK-I.
004260
004270*    EL FACTOR DE VARIACION VIENE DE DDSIMUL (0.00 A 9.99) EN
004280*    LUGAR DE SORTEARSE EN ESTE PROGRAMA, PARA QUE UN REPROCESO
004290*    DE LA MISMA CORRIDA DE PRODUCCION DE SIEMPRE EL MISMO
004300*    RESULTADO (RIEGO-005).
004310     COMPUTE WS-VOL-REAL-CMP ROUNDED =
004320             PRG-VOLUMEN-PREV * SIM-FACTOR-VAR
004330     MOVE WS-VOL-REAL-CMP TO JRN-VOLUMEN-REAL
004340     MOVE 'EXECUTED' TO PRG-ESTADO
004350     MOVE 'EXECUTED SUCCESSFULLY - IRRIGATION COMPLETED AS PLAN
004360-    'NED'
004370          TO JRN-OBSERVACION
004380     ADD 1 TO WS-CNT-EJECUTADOS.
004390
004400 2020-EJECUTAR-OK-F. EXIT.
004410
004420
004430*---- EJECUCION FALLIDA: VOLUMEN REAL = 0 ------------------------
004440*    RIEGO-029
004450 2030-EJECUTAR-FALLO-I.
004460
004470*    VOLUMEN REAL EN CERO PORQUE SI EL EQUIPO NO SALIO NO HUBO
004480*    AGUA APLICADA, MAS ALLA DE LO QUE DECIA EL PLAN; LA
004490*    OBSERVACION FIJA IDENTIFICA LA CAUSA EN LA BITACORA PARA
004500*    QUE MANTENIMIENTO DE CAMPO NO TENGA QUE ADIVINARLA.
004510     MOVE ZEROS TO JRN-VOLUMEN-REAL
004520     MOVE 'FAILED' TO PRG-ESTADO
004530     MOVE 'EXECUTION FAILED - HARDWARE MALFUNCTION OR SYSTEM E
004540-    'RROR'
004550          TO JRN-OBSERVACION
004560     ADD 1 TO WS-CNT-FALLADOS.
004570
004580 2030-EJECUTAR-FALLO-F. EXIT.
004590
004600
004610*---- ARMA Y GRABA EL ASIENTO DE BITACORA ------------------------
004620*    RIEGO-014
004630 2200-GRABAR-BITACORA-I.
004640
004650*    JRN-ID ES CORRELATIVO DE CORRIDA, NO DEL ARCHIVO EN DISCO;
004660*    SE APOYA EN EL MISMO CONTADOR QUE SE MUESTRA EN LOS
004670*    TOTALES FINALES.
004680     ADD 1 TO WS-CNT-PROCESADOS
004690     MOVE WS-CNT-PROCESADOS TO JRN-ID
004700     MOVE PRG-ID          TO JRN-PROGRAMA-ID
004710     MOVE WS-FECHA-HOY-R  TO JRN-FECHA-EJEC
004720     MOVE WS-HORA-HHMM-CMP TO JRN-HORA-EJEC
004730
004740     WRITE REG-BITACORA FROM WS-REG-BITACORA
004750
004760     IF FS-BITACO NOT = '00'
004770        DISPLAY '* ERROR EN GRABAR BITACORA = ' FS-BITACO
004780        MOVE 9999 TO RETURN-CODE
004790        SET WS-FIN-LECTURA TO TRUE
004800     END-IF.
004810
004820 2200-GRABAR-BITACORA-F. EXIT.
004830
004840
004850*-----------------------------------------------------------------
004860 2100-LEER-I.
004870
004880*    READ...INTO PORQUE WS-REG-PROGRAMA (COPY_PROGRA) TRAE LOS
004890*    88-LEVELS DE ESTADO (PRG-EST-PLANIFICADO, ETC.) QUE
004900*    2010-EVALUAR-EJECUCION-I NECESITA PARA DECIDIR.
004910     READ ENTRADA INTO WS-REG-PROGRAMA
004920
004930     EVALUATE FS-ENTRADA
004940        WHEN '00'
004950           ADD 1 TO WS-CNT-LEIDOS
004960        WHEN '10'
004970           CONTINUE
004980        WHEN OTHER
004990           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
005000           MOVE 9999 TO RETURN-CODE
005010           SET FS-ENTRADA-FIN TO TRUE
005020     END-EVALUATE
005030
005040*    FS-ENTRADA-FIN CUBRE TANTO EL EOF NORMAL ('10') COMO EL
005050*    EOF FORZADO POR EL WHEN OTHER DE ARRIBA, ASI EL LOOP
005060*    PRINCIPAL SIEMPRE TERMINA AUNQUE HAYA HABIDO ERROR DE
005070*    LECTURA.
005080     IF FS-ENTRADA-FIN
005090        SET WS-FIN-LECTURA TO TRUE
005100     END-IF.
005110
005120 2100-LEER-F. EXIT.
005130
005140
005150*---- REGRABA EL REGISTRO, EJECUTADO O NO, EN LA SALIDA ----------
005160 2400-GRABAR-REG-I.
005170
005180*    WRITE...FROM: SE REGRABA TODO PROGRAMA LEIDO DE DDENTRA,
005190*    HAYA CALIFICADO PARA EJECUCION EN 2010 O NO, PARA QUE
005200*    DDSALID CONSERVE EL MISMO UNIVERSO Y ORDEN QUE DDENTRA.
005210     WRITE REG-SALIDA FROM WS-REG-PROGRAMA
005220
005230     IF FS-SALIDA NOT = '00'
005240        DISPLAY '* ERROR EN GRABAR SALIDA = ' FS-SALIDA
005250        MOVE 9999 TO RETURN-CODE
005260        SET WS-FIN-LECTURA TO TRUE
005270     END-IF.
005280
005290 2400-GRABAR-REG-F. EXIT.
005300
005310
005320*-----------------------------------------------------------------
005330 9000-FINAL-I.
005340
005350*    SI HUBO ALGUN ERROR DE OPEN, LOS ARCHIVOS QUE SI SE
005360*    ABRIERON QUEDARIAN SIN CERRAR SI SE SALTEA ESTE PERFORM;
005370*    POR ESO EL CIERRE SOLO SE OMITE CUANDO RETURN-CODE YA ES
005380*    9999 (ES DECIR, CUANDO NI SIQUIERA VALE LA PENA INTENTARLO
005390*    PORQUE EL PROBLEMA ES ANTERIOR A LA APERTURA).
005400     IF RETURN-CODE NOT EQUAL 9999
005410        PERFORM 9010-CLOSE-FILES-I  THRU 9010-CLOSE-FILES-F
005420     END-IF
005430     PERFORM 9020-MOSTRAR-TOTALES-I THRU 9020-MOSTRAR-TOTALES-F.
005440
005450 9000-FINAL-F. EXIT.
005460
005470
005480*-----------------------------------------------------------------
005490 9010-CLOSE-FILES-I.
005500
005510*    LOS CUATRO CLOSE SE INTENTAN AUNQUE ALGUNO ANTERIOR HAYA
005520*    FALLADO, PARA NO DEJAR ARCHIVOS ABIERTOS AL FINAL DE LA
005530*    CORRIDA; EL RETURN-CODE DE ERROR YA QUEDA GRABADO EN CUANTO
005540*    APARECE EL PRIMER FALLO.
005550     CLOSE ENTRADA
005560     IF FS-ENTRADA IS NOT EQUAL '00' THEN
005570        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
005580        MOVE 9999 TO RETURN-CODE
005590     END-IF
005600
005610     CLOSE SALIDA
005620     IF FS-SALIDA  IS NOT EQUAL '00' THEN
005630        DISPLAY '* ERROR EN CLOSE SALIDA  = ' FS-SALIDA
005640        MOVE 9999 TO RETURN-CODE
005650     END-IF
005660
005670*    SIMUL SE CIERRA SIN VALIDAR FS-SIMUL PORQUE UN ERROR DE
005680*    CLOSE SOBRE UN ARCHIVO DE ENTRADA YA CONSUMIDO NO CAMBIA
005690*    NINGUN RESULTADO GRABADO EN ESTA CORRIDA.
005700     CLOSE SIMUL
005710     CLOSE BITACO
005720     IF FS-BITACO IS NOT EQUAL '00' THEN
005730        DISPLAY '* ERROR EN CLOSE BITACO  = ' FS-BITACO
005740        MOVE 9999 TO RETURN-CODE
005750     END-IF.
005760
005770 9010-CLOSE-FILES-F. EXIT.
005780
005790
005800*---- TOTALES DE CORRIDA: RIEGO-052 ------------------------------
005810 9020-MOSTRAR-TOTALES-I.
005820
005830*    LOS TRES CONTADORES SE MUESTRAN SIEMPRE, HAYA CORTADO LA
005840*    CORRIDA POR ERROR O NO, PARA QUE OPERACIONES TENGA UNA
005850*    FOTO DE HASTA DONDE SE LLEGO.
005860     DISPLAY '=============================================='
005870     DISPLAY '   EJECUTOR DE PROGRAMAS DE RIEGO - PROGM46S'
005880
005890     MOVE WS-CNT-LEIDOS TO WS-CNT-PRINT
005900     DISPLAY '   PROGRAMAS LEIDOS ........: ' WS-CNT-PRINT
005910
005920     MOVE WS-CNT-EJECUTADOS TO WS-CNT-PRINT
005930     DISPLAY '   PROGRAMAS EJECUTADOS ....: ' WS-CNT-PRINT
005940
005950     MOVE WS-CNT-FALLADOS TO WS-CNT-PRINT
005960     DISPLAY '   PROGRAMAS FALLADOS ......: ' WS-CNT-PRINT
005970     DISPLAY '=============================================='.
005980
005990 9020-MOSTRAR-TOTALES-F. EXIT.

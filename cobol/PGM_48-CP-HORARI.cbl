000010*////////////////// (LECTURA HORARIA DE CLIMA) ///////////////////
000020***************************************************************
000030*     LAYOUT LECTURA HORARIA DE ESTACION METEOROLOGICA         *
000040*     LARGO REGISTRO = 70 BYTES                                 *
000050*     ARCHIVO DDENTRA EN PROGM48S (AGREGADOR DIARIO)            *
000052*     RIEGO-041 (LGM): SE AMPLIA EL LAYOUT (POS. 032-070) CON   *
000054*     CAMPOS DE AUDITORIA Y RESERVA, SIN TOCAR LAS POSICIONES   *
000056*     001-031 YA CONSUMIDAS POR PROGM48S.                      *
000060***************************************************************
000070 01  WS-REG-LECTURA-HOR.
000080*     POSICION RELATIVA (01:19) INSTANTE DE LA LECTURA, ISO-8601
000090     03  HOR-INSTANTE            PIC X(19)      VALUE SPACES.
000100*     REDEFINE PARA TOMAR SOLO LA FECHA (10 PRIMERAS POSICIONES)
000110     03  HOR-INSTANTE-R REDEFINES HOR-INSTANTE.
000120         05  HOR-FEC-TEXTO       PIC X(10).
000130         05  FILLER              PIC X(09).
000140*     POSICION RELATIVA (20:04) TEMPERATURA A 2 METROS, C
000150     03  HOR-TEMP-2M             PIC S9(03)V9(01) VALUE ZEROS.
000160*     POSICION RELATIVA (24:04) PRECIPITACION DE LA HORA, MM
000170     03  HOR-PRECIP              PIC 9(03)V9(01)  VALUE ZEROS.
000180*     POSICION RELATIVA (28:04) VIENTO A 10 METROS, KM/H
000190     03  HOR-VIENTO              PIC 9(03)V9(01)  VALUE ZEROS.
000200*     ---- ZONA DE AUDITORIA / EXPANSION (RIEGO-041) ------------
000210*     POSICION RELATIVA (32:02) SELLO DE TIPO DE REGISTRO
000220     03  HOR-TIPO-REGISTRO       PIC X(02)      VALUE 'HR'.
000230*     POSICION RELATIVA (34:02) VERSION DEL LAYOUT DEL REGISTRO
000240     03  HOR-VERSION-LAYOUT      PIC 9(02)      VALUE 01.
000250*     POSICION RELATIVA (36:08) FECHA DE ALTA DE LA LECTURA
000260     03  HOR-FECHA-ALTA          PIC 9(08)      VALUE ZEROS.
000270*     POSICION RELATIVA (44:08) USUARIO DE CARGA DE LA LECTURA
000280     03  HOR-USUARIO-CARGA       PIC X(08)      VALUE SPACES.
000290*     POSICION RELATIVA (52:10) RESERVADO PARA USO FUTURO (01)
000300     03  HOR-RESERVADO-01        PIC X(10)      VALUE SPACES.
000310*     POSICION RELATIVA (62:09) RESERVADO PARA USO FUTURO (02)
000320     03  HOR-RESERVADO-02        PIC X(09)      VALUE SPACES.

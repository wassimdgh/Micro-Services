000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PROGM45S.
000120 AUTHOR. R MOSCONI.
000130 INSTALLATION. GERENCIA DE SISTEMAS - AREA RIEGO.
000140 DATE-WRITTEN. 03-14-1991.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000170***************************************************************
000180*    MOTOR DE AJUSTE CLIMATICO DE PROGRAMAS DE RIEGO           *
000190*    ============================================              *
000200*    - LEE PROGRAMA-A-PROGRAMA EL ARCHIVO DE PROGRAMAS DE      *
000210*      RIEGO PLANIFICADOS (DDENTRA) Y SELECCIONA LOS QUE       *
000220*      CAEN DENTRO DE LA VENTANA DE 7 DIAS DESDE HOY.          *
000230*    - PARA CADA UNO BUSCA LA PREVISION METEOROLOGICA DE SU    *
000240*      FECHA PLANIFICADA (DDPREV) Y APLICA LAS REGLAS DE       *
000250*      LLUVIA / VIENTO / TEMPERATURA PARA CALCULAR UN          *
000260*      MULTIPLICADOR DE VOLUMEN O DECIDIR LA POSTERGACION      *
000270*      DEL PROGRAMA POR DOS DIAS.                              *
000280*    - GRABA UNA COPIA COMPLETA DEL ARCHIVO DE PROGRAMAS       *
000290*      (DDSALID) CON LOS REGISTROS AJUSTADOS/POSTERGADOS Y     *
000300*      LOS REGISTROS SIN CAMBIOS TAL COMO VINIERON.            *
000310*    - AL FINALIZAR MUESTRA POR DISPLAY LOS TOTALES DE         *
000320*      PROGRAMAS POSTERGADOS, AJUSTADOS Y SIN CAMBIOS.         *
000330*---------------------------------------------------------------
000340*    HISTORIAL DE CAMBIOS
000350*---------------------------------------------------------------
000360*    FECHA      INIC  PEDIDO      DESCRIPCION
000370*    ---------- ----  ----------  --------------------------
000380*    1991-03-14 RMO   RIEGO-001   ALTA DEL PROGRAMA.
000390*    1991-03-22 RMO   RIEGO-004   AGREGADA VENTANA DE 7 DIAS
000400*                                 PARA SELECCIONAR PROGRAMAS.
000410*    1991-05-09 CBA   RIEGO-011   REGLA DE POSTERGACION POR
000420*                                 LLUVIA Y VIENTO SEVEROS.
000430*    1992-02-18 CBA   RIEGO-019   TOPE DE MULTIPLICADOR DE
000440*                                 VOLUMEN AL 20%-200% DEL
000450*                                 VOLUMEN ORIGINAL.
000460*    1993-11-03 LFV   RIEGO-027   PARAGRAFO DE SUMA DE DIAS
000470*                                 CON AÑO BISIESTO PARA LA
000480*                                 POSTERGACION Y LA VENTANA.
000490*    1995-06-30 LFV   RIEGO-033   NO AJUSTAR SI EL VOLUMEN
000500*                                 PREVISTO ES CERO O NULO.
000510*    1998-01-12 MTR   RIEGO-041   REVISION GENERAL PARA EL
000520*                                 CAMBIO DE SIGLO (AÑO 2000):
000530*                                 SIGLO DE LA FECHA DE SISTEMA
000540*                                 CALCULADO POR VENTANA DE
000550*                                 SIGLO (00-49 = 20XX,
000560*                                 50-99 = 19XX) EN VEZ DE
000570*                                 ASUMIR SIGLO FIJO 19.
000580*    1999-09-21 MTR   RIEGO-041   PRUEBAS DE VENTANA DE SIGLO
000590*                                 SOBRE EL PARAGRAFO 1000.
000600*    2001-04-05 GDP   RIEGO-052   TOTALES DE FIN DE CORRIDA
000610*                                 (POSTERGADOS/AJUSTADOS/SIN
000620*                                 CAMBIO) A PEDIDO DE CONTROL
000630*                                 DE GESTION DE RIEGO.
000640*    2004-08-17 GDP   RIEGO-058   CIERRE DE ARCHIVOS PROTEGIDO
000650*                                 CONTRA RETURN-CODE 9999.
000660*    2007-03-12 GDP   RIEGO-063   COMENTARIOS AMPLIADOS EN LA
000670*                                 DIVISION PROCEDURE Y EN LOS
000680*                                 CAMPOS DE WORKING-STORAGE A
000690*                                 PEDIDO DE AUDITORIA DE MAN-
000700*                                 TENIBILIDAD DE SISTEMAS. SIN
000710*                                 CAMBIOS DE LOGICA NI LAYOUT.
000720*---------------------------------------------------------------
000730*    DD NECESARIOS PARA LA CORRIDA (VER JCL EN LA BIBLIOTECA
000740*    DE PROCS DEL AREA):
000750*      DDENTRA  - PROGRAMAS DE RIEGO A EVALUAR (ENTRADA)
000760*      DDSALID  - PROGRAMAS DE RIEGO YA EVALUADOS (SALIDA)
000770*      DDPREV   - PREVISIONES METEOROLOGICAS DEL DIA (ENTRADA)
000780*    ESTE PROGRAMA NO ACTUALIZA DDENTRA: SIEMPRE GRABA UNA
000790*    SALIDA NUEVA, POR SI HAY QUE REPETIR LA CORRIDA.
000800*---------------------------------------------------------------
000810*    RESTRICCIONES CONOCIDAS (NO SON DEFECTOS, SON DECISIONES
000820*    DE DISEÑO REGISTRADAS PARA QUE NADIE LAS "CORRIJA" DE
000830*    NUEVO SIN CONSULTAR):
000840*      - LA BUSQUEDA DE PREVISION (2200) SOLO TOMA LA PRIMERA
000850*        ESTACION QUE COINCIDA EN FECHA; NO PROMEDIA ENTRE
000860*        ESTACIONES.
000870*      - LOS PROGRAMAS FUERA DE LA VENTANA DE 7 DIAS SE COPIAN
000880*        SIN TOCAR; ESTE PROGRAMA NO LOS DESCARTA NI LOS MARCA.
000890*---------------------------------------------------------------
000900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930*    ESTE PROGRAMA NO USA UPSI NI PARAMETROS DE CONSOLA; TODA
000940*    LA PARAMETRIZACION VIENE POR LOS DD DE ENTRADA/SALIDA.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000*    ARCHIVO DE PROGRAMAS DE RIEGO A EVALUAR (ENTRADA/SALIDA
001010*    SON DOS DD DISTINTOS: EL PROGRAMA NUNCA REGRABA SOBRE SI
001020*    MISMO PARA PODER RECUPERAR LA CORRIDA SI ALGO SALE MAL).
001030     SELECT ENTRADA ASSIGN DDENTRA
001040     FILE STATUS IS FS-ENTRADA.
001050
001060     SELECT SALIDA  ASSIGN DDSALID
001070     FILE STATUS IS FS-SALIDA.
001080
001090*    ARCHIVO DE PREVISIONES METEOROLOGICAS (RIEGO-011).
001100     SELECT PREVIS  ASSIGN DDPREV
001110     FILE STATUS IS FS-PREVIS.
001120
001130*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001140 DATA DIVISION.
001150 FILE SECTION.
001160
001170*    LARGO 120: VER COPY_PROGRA PARA EL DESGLOSE DE CAMPOS.
001180 FD  ENTRADA
001190     BLOCK CONTAINS 0 RECORDS
001200     RECORDING MODE IS F.
001210 01  REG-ENTRADA             PIC X(120).
001220
001230*    MISMO LARGO Y LAYOUT QUE ENTRADA (RIEGO-041): LA SALIDA
001240*    ES UNA COPIA COMPLETA, AJUSTADA, DEL ARCHIVO DE ENTRADA.
001250 FD  SALIDA
001260     BLOCK CONTAINS 0 RECORDS
001270     RECORDING MODE IS F.
001280 01  REG-SALIDA               PIC X(120).
001290
001300*    LARGO 100: VER PGM_45-CP-PREVIS PARA EL DESGLOSE DE CAMPOS.
001310 FD  PREVIS
001320     BLOCK CONTAINS 0 RECORDS
001330     RECORDING MODE IS F.
001340 01  REG-PREVIS                PIC X(100).
001350
001360 WORKING-STORAGE SECTION.
001370*========================*
001380 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001390
001400*----------- ARCHIVOS -------------------------------------------
001410*    FILE STATUS DE CADA ARCHIVO; SE INTERROGAN DESPUES DE
001420*    CADA OPEN/READ/WRITE/CLOSE, COMO EN TODOS LOS PROGRAMAS
001430*    DEL AREA DE RIEGO.
001440 77  FS-ENTRADA               PIC XX      VALUE SPACES.
001450*    88 SOBRE '10' (FIN DE ARCHIVO NORMAL DE COBOL).
001460     88  FS-ENTRADA-FIN                   VALUE '10'.
001470 77  FS-SALIDA                PIC XX      VALUE SPACES.
001480 77  FS-PREVIS                PIC XX      VALUE SPACES.
001490
001500*    SWITCH PRINCIPAL DEL CICLO DE LECTURA DE ENTRADA.
001510 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
001520     88  WS-FIN-LECTURA                   VALUE 'Y'.
001530     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001540
001550*    SWITCH DE FIN DE LA BUSQUEDA DE PREVISION (POR PROGRAMA).
001560 77  WS-FIN-PREVIS-SW         PIC X       VALUE 'N'.
001570     88  WS-FIN-PREVIS                    VALUE 'Y'.
001580     88  WS-NO-FIN-PREVIS                 VALUE 'N'.
001590
001600*    'SI'/'NO': SE USA XX (Y NO UN 88) PORQUE SE COMPARA
001610*    TAMBIEN CONTRA LITERAL EN LA CONDICION DE PERFORM ... UNTIL
001620*    DE 2200, DONDE UN 88 HARIA MENOS LEGIBLE LA CLAUSULA.
001630 77  WS-PREVISION-HALLADA     PIC XX      VALUE 'NO'.
001640
001650*----------- CONTADORES DE CORRIDA (COMP POR SER MERO CONTEO) ---
001660*    RIEGO-052: LOS CUATRO CONTADORES QUE SE MUESTRAN AL FINAL.
001670*    TOTAL DE PROGRAMAS LEIDOS DE DDENTRA EN LA CORRIDA.
001680 77  WS-CNT-LEIDOS            PIC S9(07) COMP VALUE ZERO.
001690*    TOTAL DE PROGRAMAS QUE PASARON A REPLANIFIE (2340).
001700 77  WS-CNT-POSTERGADOS       PIC S9(07) COMP VALUE ZERO.
001710*    TOTAL DE PROGRAMAS QUE PASARON A AJUSTE (2350).
001720 77  WS-CNT-AJUSTADOS         PIC S9(07) COMP VALUE ZERO.
001730*    TOTAL DE PROGRAMAS GRABADOS SIN CAMBIOS (RIEGO-033).
001740 77  WS-CNT-SIN-CAMBIO        PIC S9(07) COMP VALUE ZERO.
001750*    INDICE DE TRABAJO DEL SUMADOR DE DIAS (RIEGO-027); LO USA
001760*    5000 COMO CONTADOR DECRECIENTE DE LA PERFORM VARYING.
001770 77  WS-DIAS-A-SUMAR          PIC S9(03) COMP VALUE ZERO.
001780*    COPIA DEL MES ANTES DE SUMAR EL DIA, PARA EL IF DE BISIESTO
001790*    DE 5010 (NECESITA SABER SI EL MES ERA FEBRERO).
001800 77  WS-SUB-MES               PIC S9(03) COMP VALUE ZERO.
001810
001820*----------- IMPRESION DE TOTALES --------------------------------
001830*    CAMPO EDITADO SOLO PARA EL DISPLAY DE 9020; LOS CONTADORES
001840*    REALES SIGUEN SIENDO LOS COMP DE ARRIBA.
001850 77  WS-CNT-PRINT             PIC ZZZZZ9.
001860
001870*----------- FECHA DE SISTEMA (AAAAMMDD, VENTANA DE SIGLO) ------
001880*    RIEGO-041: ACCEPT ... FROM DATE TRAE SOLO 2 DIGITOS DE AÑO.
001890 01  WS-FECHA-SISTEMA-6.
001900     03  WS-FS6-ANIO          PIC 9(02).
001910     03  WS-FS6-MES           PIC 9(02).
001920     03  WS-FS6-DIA           PIC 9(02).
001930
001940*    FECHA DE HOY YA CON EL SIGLO RESUELTO (RIEGO-041).
001950 01  WS-FECHA-HOY.
001960     03  WS-HOY-ANIO          PIC 9(04).
001970     03  WS-HOY-MES           PIC 9(02).
001980     03  WS-HOY-DIA           PIC 9(02).
001990*    REDEFINE NUMERICO PARA COMPARAR CONTRA PRG-FECHA-PLAN.
002000 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY PIC 9(08).
002010
002020*    LIMITE SUPERIOR DE LA VENTANA DE 7 DIAS (RIEGO-004).
002030 01  WS-FECHA-LIMITE.
002040     03  WS-LIM-ANIO          PIC 9(04).
002050     03  WS-LIM-MES           PIC 9(02).
002060     03  WS-LIM-DIA           PIC 9(02).
002070 01  WS-FECHA-LIMITE-R REDEFINES WS-FECHA-LIMITE PIC 9(08).
002080
002090*    AREA DE TRABAJO GENERICA PARA SUMAR-DIAS (RIEGO-033); LA
002100*    USAN TANTO 1000 (VENTANA) COMO 2340 (POSTERGACION) PARA NO
002110*    DUPLICAR EL PARRAFO DE SUMA DE DIAS.
002120 01  WS-FECHA-CALC.
002130     03  WS-CAL-ANIO          PIC 9(04).
002140     03  WS-CAL-MES           PIC 9(02).
002150     03  WS-CAL-DIA           PIC 9(02).
002160 01  WS-FECHA-CALC-R REDEFINES WS-FECHA-CALC PIC 9(08).
002170
002180*----------- TABLA DE DIAS POR MES (AJUSTADA POR BISIESTO) ------
002190*    RIEGO-027: FEBRERO QUEDA EN 28; EL AJUSTE POR BISIESTO SE
002200*    HACE APARTE EN 5010, NO EN ESTA TABLA.
002210 01  WS-TABLA-DIAS-MES.
002220     03  FILLER PIC 9(02) VALUE 31.
002230     03  FILLER PIC 9(02) VALUE 28.
002240     03  FILLER PIC 9(02) VALUE 31.
002250     03  FILLER PIC 9(02) VALUE 30.
002260     03  FILLER PIC 9(02) VALUE 31.
002270     03  FILLER PIC 9(02) VALUE 30.
002280     03  FILLER PIC 9(02) VALUE 31.
002290     03  FILLER PIC 9(02) VALUE 31.
002300     03  FILLER PIC 9(02) VALUE 30.
002310     03  FILLER PIC 9(02) VALUE 31.
002320     03  FILLER PIC 9(02) VALUE 30.
002330     03  FILLER PIC 9(02) VALUE 31.
002340*    REDEFINE EN TABLA OCCURS PARA BUSQUEDA POR SUBSCRIPT (5010).
002350 01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.
002360     03  WS-DIAS-DEL-MES  PIC 9(02) OCCURS 12 TIMES.
002370
002380*----------- MULTIPLICADORES DE VOLUMEN --------------------------
002390*    RIEGO-011/019: UN MULTIPLICADOR POR CADA FACTOR CLIMATICO
002400*    MAS EL TOTAL, QUE ES EL PRODUCTO DE LOS TRES (2300).
002410 01  WS-MULTIPLICADORES.
002420*        CALCULADO EN 2310, RIEGO-011.
002430     03  WS-MULT-LLUVIA       PIC 9(01)V9(04) VALUE 1.0000.
002440*        CALCULADO EN 2320, RIEGO-011.
002450     03  WS-MULT-VIENTO       PIC 9(01)V9(04) VALUE 1.0000.
002460*        CALCULADO EN 2330, RIEGO-011.
002470     03  WS-MULT-TEMPERA      PIC 9(01)V9(04) VALUE 1.0000.
002480*        PRODUCTO DE LOS TRES DE ARRIBA, CALCULADO EN 2300.
002490     03  WS-MULT-TOTAL        PIC 9(01)V9(04) VALUE 1.0000.
002500     03  FILLER               PIC X(01).
002510
002520*    SWITCHES DE POSTERGACION POR LLUVIA/VIENTO SEVEROS
002530*    (RIEGO-011); SE REINICIAN EN 2300 AL PRINCIPIO DE CADA
002540*    PROGRAMA.
002550 77  WS-POSTERGA-LLUVIA       PIC X       VALUE 'N'.
002560     88  WS-POSTERGA-POR-LLUVIA           VALUE 'S'.
002570 77  WS-POSTERGA-VIENTO       PIC X       VALUE 'N'.
002580     88  WS-POSTERGA-POR-VIENTO           VALUE 'S'.
002590
002600*----------- VOLUMEN DE TRABAJO ----------------------------------
002610*    RIEGO-019: VOLUMEN ORIGINAL, VOLUMEN AJUSTADO Y LOS DOS
002620*    TOPES (20%/200%) DEL CLAMP DE 2350.
002630 01  WS-VOLUMEN-CALCULO.
002640*        VOLUMEN PREVISTO DEL PROGRAMA ANTES DE AJUSTAR.
002650     03  WS-VOL-ORIGINAL      PIC S9(05)V9(02) VALUE ZEROS.
002660*        VOLUMEN YA AJUSTADO Y TOPEADO (RIEGO-019).
002670     03  WS-VOL-NUEVO         PIC S9(05)V9(02) VALUE ZEROS.
002680*        PISO DEL CLAMP: 20% DEL VOLUMEN ORIGINAL.
002690     03  WS-VOL-TOPE-MIN      PIC S9(05)V9(02) VALUE ZEROS.
002700*        TECHO DEL CLAMP: 200% DEL VOLUMEN ORIGINAL.
002710     03  WS-VOL-TOPE-MAX      PIC S9(05)V9(02) VALUE ZEROS.
002720*    REDEFINE PARA MEDIR LA DIFERENCIA ENTRE MULTIPLICADOR Y 1
002730*    (RIEGO-033, UMBRAL DE 1% PARA DECIDIR "SIN CAMBIOS").
002740 01  WS-VOL-DIFERENCIA REDEFINES WS-VOLUMEN-CALCULO.
002750     03  FILLER               PIC X(07).
002760     03  WS-VOL-DIF-CMP       PIC S9(05)V9(02).
002770     03  FILLER               PIC X(14).
002780
002790*//// COPYS DE LAYOUT DE ARCHIVOS ////////////////////////////////
002800*    WS-REG-PROGRAMA (COPY_PROGRA): AREA DE TRABAJO DE LA
002810*    ENTRADA/SALIDA, COMPARTIDA CON PROGM46S PARA QUE AMBOS
002820*    PROGRAMAS LEAN Y ESCRIBAN EL MISMO LAYOUT SIN DUPLICARLO.
002830     COPY COPY_PROGRA.
002840*    WS-REG-PREVISION (PGM_45-CP-PREVIS): AREA DE TRABAJO DE LA
002850*    PREVISION LEIDA EN 2210; PROPIO DE ESTE PROGRAMA, NINGUN
002860*    OTRO PROGRAMA DEL AREA LEE DDPREV.
002870     COPY PGM_45-CP-PREVIS.
002880*//////////////////////////////////////////////////////////////
002890
002900 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002910
002920*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002930 PROCEDURE DIVISION.
002940
002950*---- PARRAFO RECTOR: LEE, PROCESA Y CIERRA UN PROGRAMA A LA VEZ -
002960*    RIEGO-001. NO SE USA UN UNICO SORT/MATCH PORQUE LA BUSQUEDA
002970*    DE PREVISION (2200) ABRE Y CIERRA DDPREV POR CADA PROGRAMA;
002980*    EL VOLUMEN DE PROGRAMAS POR CORRIDA ES CHICO Y NO JUSTIFICA
002990*    MANTENER DDPREV ABIERTO NI ARMAR UNA TABLA EN MEMORIA.
003000 MAIN-PROGRAM-I.
003010
003020*    PASO 1: FECHA DE PROCESO, VENTANA Y APERTURA DE ARCHIVOS.
003030     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
003040*    PASO 2: UN PROGRAMA POR VUELTA HASTA FIN DE ENTRADA.
003050     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
003060                            UNTIL WS-FIN-LECTURA.
003070*    PASO 3: CIERRE DE ARCHIVOS Y TOTALES DE CORRIDA (RIEGO-052).
003080     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
003090
003100*    GOBACK Y NO STOP RUN: ASI QUEDA CONSISTENTE CON EL RESTO
003110*    DE LOS PROGRAMAS DEL AREA, POR SI ALGUN DIA SE INVOCA COMO
003120*    SUBPROGRAMA DESDE UN MONITOR DE CORRIDAS.
003130 MAIN-PROGRAM-F. GOBACK.
003140
003150
003160*---- CUERPO INICIO: FECHA DE PROCESO Y APERTURA DE ARCHIVOS ----
003170*    ARMA LA FECHA DE HOY Y LA FECHA LIMITE DE LA VENTANA DE
003180*    7 DIAS (RIEGO-004) ANTES DE ABRIR NADA, PORQUE 2010 LAS
003190*    NECESITA YA CALCULADAS PARA EL PRIMER REGISTRO LEIDO.
003200 1000-INICIO-I.
003210
003220*    RIEGO-041: VENTANA DE SIGLO (00-49=20XX / 50-99=19XX).
003230*    ACCEPT ... FROM DATE DEVUELVE SOLO 2 DIGITOS DE AÑO; SIN
003240*    ESTA VENTANA EL PROGRAMA VOLVIA A FALLAR EN EL AÑO 2000
003250*    COMO YA HABIA FALLADO EN 1999 (VER RIEGO-041 EN EL LOG).
003260     ACCEPT WS-FECHA-SISTEMA-6 FROM DATE.
003270     IF WS-FS6-ANIO < 50
003280*       AÑO DE DOS DIGITOS 00-49: SE ASUME SIGLO XXI.
003290        MOVE 2000 TO WS-HOY-ANIO
003300     ELSE
003310*       AÑO DE DOS DIGITOS 50-99: SE ASUME SIGLO XX.
003320        MOVE 1900 TO WS-HOY-ANIO
003330     END-IF
003340*    SE COMPLETA EL AÑO DE 4 DIGITOS SUMANDO LOS 2 DEL RELOJ.
003350     ADD WS-FS6-ANIO TO WS-HOY-ANIO
003360     MOVE WS-FS6-MES TO WS-HOY-MES
003370     MOVE WS-FS6-DIA TO WS-HOY-DIA
003380
003390*    LA FECHA LIMITE (HOY + 7 DIAS) SE CALCULA UNA SOLA VEZ POR
003400*    CORRIDA, NO POR PROGRAMA; POR ESO SE HACE ACA Y NO EN 2010.
003410*    SE USA EL AREA GENERICA WS-FECHA-CALC (RIEGO-033) PARA NO
003420*    TOCAR WS-FECHA-LIMITE MIENTRAS SE SUMA, Y RECIEN AL FINAL
003430*    SE COPIA EL RESULTADO A WS-FECHA-LIMITE-R.
003440     MOVE WS-FECHA-HOY-R TO WS-FECHA-CALC-R
003450     MOVE 7 TO WS-DIAS-A-SUMAR
003460     PERFORM 5000-SUMAR-DIAS-I THRU 5000-SUMAR-DIAS-F
003470     MOVE WS-FECHA-CALC-R TO WS-FECHA-LIMITE-R
003480
003490*    SE DEJA EL SWITCH EN 'NO FIN' ANTES DE LA PRIMERA LECTURA.
003500     SET WS-NO-FIN-LECTURA TO TRUE
003510
003520*    SE ABREN ENTRADA Y SALIDA ACA; PREVIS SE ABRE Y CIERRA POR
003530*    PROGRAMA DENTRO DE 2200-BUSCAR-PREVISION-I, MAS ABAJO.
003540     OPEN INPUT  ENTRADA
003550     IF FS-ENTRADA IS NOT EQUAL '00' THEN
003560*       SIN ENTRADA NO HAY NADA PARA PROCESAR: SE CORTA LA
003570*       CORRIDA CON RETURN-CODE 9999 PARA QUE EL JCL LO VEA
003580*       (COND CODE 9999 CORTA LOS PASOS SIGUIENTES DEL JOB).
003590        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
003600        MOVE 9999 TO RETURN-CODE
003610        SET  WS-FIN-LECTURA TO TRUE
003620     END-IF
003630
003640     OPEN OUTPUT SALIDA
003650     IF FS-SALIDA IS NOT EQUAL '00' THEN
003660*       SIN SALIDA TAMPOCO SE PUEDE GRABAR NADA; MISMO CORTE.
003670        DISPLAY '* ERROR EN OPEN SALIDA  = ' FS-SALIDA
003680        MOVE 9999 TO RETURN-CODE
003690        SET  WS-FIN-LECTURA TO TRUE
003700     END-IF
003710
003720*    RIEGO-058: SI CUALQUIERA DE LOS OPEN FALLO ARRIBA, EL
003730*    RETURN-CODE YA QUEDO EN 9999 Y NO SE INTENTA LA PRIMERA
003740*    LECTURA, PARA NO LEER DE UN ARCHIVO QUE NO ABRIO.
003750     IF RETURN-CODE NOT EQUAL 9999
003760        PERFORM 2100-LEER-I THRU 2100-LEER-F
003770     END-IF.
003780
003790 1000-INICIO-F. EXIT.
003800
003810
003820*---- CICLO POR PROGRAMA: EVALUA, GRABA Y LEE EL SIGUIENTE -------
003830*-----------------------------------------------------------------
003840 2000-PROCESO-I.
003850
003860*    EL ORDEN IMPORTA: PRIMERO SE EVALUA/AJUSTA EL REGISTRO EN
003870*    MEMORIA (2010), RECIEN DESPUES SE GRABA (2400) Y SOLO
003880*    ENTONCES SE LEE EL PROXIMO (2100), PARA NO GRABAR UN
003890*    REGISTRO A MEDIO AJUSTAR.
003900     PERFORM 2010-EVALUAR-VENTANA-I THRU 2010-EVALUAR-VENTANA-F
003910     PERFORM 2400-GRABAR-REG-I      THRU 2400-GRABAR-REG-F
003920     PERFORM 2100-LEER-I            THRU 2100-LEER-F.
003930
003940 2000-PROCESO-F. EXIT.
003950
003960
003970*---- SELECCIONA LOS PROGRAMAS DENTRO DE LA VENTANA DE 7 DIAS ----
003980*    RIEGO-004
003990*    UN PROGRAMA REPLANIFIE (POSTERGADO EN UNA CORRIDA ANTERIOR)
004000*    TAMBIEN ENTRA A EVALUACION: PUDO HABER QUEDADO DENTRO DE LA
004010*    VENTANA DE NUEVO CON LA FECHA YA CORRIDA.  LOS QUE YA ESTAN
004020*    EXECUTED, FAILED O AJUSTE NO SE TOCAN MAS.
004030 2010-EVALUAR-VENTANA-I.
004040
004050*    LA CONDICION COMPLETA: ESTADO ELEGIBLE Y FECHA ENTRE HOY Y
004060*    EL LIMITE (AMBOS EXTREMOS INCLUIDOS).
004070     IF (PRG-EST-PLANIFICADO OR PRG-EST-REPLANIF)
004080        AND PRG-FECHA-PLAN NOT LESS WS-FECHA-HOY-R
004090        AND PRG-FECHA-PLAN NOT GREATER WS-FECHA-LIMITE-R THEN
004100        PERFORM 2200-BUSCAR-PREVISION-I
004110           THRU 2200-BUSCAR-PREVISION-F
004120*        RIEGO-033: SIN PREVISION O CON VOLUMEN PREVISTO CERO/
004130*        NULO NO HAY NADA QUE AJUSTAR; EL REGISTRO SE GRABA
004140*        SIN CAMBIOS EN 2400 TAL COMO LLEGO.
004150        IF WS-PREVISION-HALLADA = 'SI'
004160           AND PRG-VOLUMEN-PREV > ZERO
004170           PERFORM 2300-CALCULAR-AJUSTE-I
004180              THRU 2300-CALCULAR-AJUSTE-F
004190        END-IF
004200     END-IF.
004210
004220 2010-EVALUAR-VENTANA-F. EXIT.
004230
004240
004250*---- BUSCA LA PREVISION DE LA FECHA PLANIFICADA (1ER. MATCH) ----
004260*    SE ABRE/CIERRA DDPREV DE NUEVO POR CADA PROGRAMA A PROPOSITO
004270*    (VER NOTA EN MAIN-PROGRAM-I); ASI CADA BUSQUEDA ARRANCA
004280*    DESDE EL PRIMER REGISTRO DE LA PREVISION.
004290 2200-BUSCAR-PREVISION-I.
004300
004310*    SE REINICIAN LOS SWITCHES DE BUSQUEDA POR CADA PROGRAMA.
004320     MOVE 'NO' TO WS-PREVISION-HALLADA
004330     SET  WS-NO-FIN-PREVIS TO TRUE
004340
004350     OPEN INPUT PREVIS
004360     IF FS-PREVIS IS NOT EQUAL '00' THEN
004370*       SIN PREVISION EL PROGRAMA SIGUE COMO ESTABA (SIN AJUSTE).
004380        DISPLAY '* ERROR EN OPEN PREVIS  = ' FS-PREVIS
004390        SET  WS-FIN-PREVIS TO TRUE
004400     END-IF
004410
004420*    SE LEE HASTA ENCONTRAR LA FECHA O AGOTAR EL ARCHIVO.
004430     PERFORM 2210-LEER-PREVISION-I THRU 2210-LEER-PREVISION-F
004440        UNTIL WS-FIN-PREVIS OR WS-PREVISION-HALLADA = 'SI'
004450
004460*    SE CIERRA SIEMPRE, HAYA HABIDO MATCH O NO.
004470     CLOSE PREVIS.
004480
004490 2200-BUSCAR-PREVISION-F. EXIT.
004500
004510
004520*---- LEE PREVISIONES HASTA ENCONTRAR LA FECHA DEL PROGRAMA ------
004530 2210-LEER-PREVISION-I.
004540
004550     READ PREVIS INTO WS-REG-PREVISION
004560
004570*    SOLO SE COMPARA LA FECHA; SI HAY MAS DE UNA ESTACION EN EL
004580*    ARCHIVO SE TOMA LA PRIMERA PREVISION QUE COINCIDA CON LA
004590*    FECHA PLANIFICADA, SIN DISTINGUIR ESTACION METEOROLOGICA.
004600     EVALUATE FS-PREVIS
004610        WHEN '00'
004620*          LECTURA NORMAL DE PREVISION: SE COMPARA LA FECHA
004630*          CONTRA LA DEL PROGRAMA Y SE SIGUE LEYENDO SI NO
004640*          COINCIDE (EL PERFORM ... UNTIL DE 2200 REPITE ESTE
004650*          PARRAFO HASTA MATCH O FIN DE ARCHIVO).
004660           IF PVN-FECHA = PRG-FECHA-PLAN
004670              MOVE 'SI' TO WS-PREVISION-HALLADA
004680           END-IF
004690        WHEN '10'
004700*          FIN DE ARCHIVO NORMAL: NO ES ERROR, SIMPLEMENTE NO
004710*          HABIA PREVISION PARA ESA FECHA.
004720           SET WS-FIN-PREVIS TO TRUE
004730        WHEN OTHER
004740           DISPLAY '* ERROR EN LECTURA PREVIS = ' FS-PREVIS
004750           SET WS-FIN-PREVIS TO TRUE
004760     END-EVALUATE.
004770
004780 2210-LEER-PREVISION-F. EXIT.
004790
004800
004810*---- COMBINA LOS TRES MULTIPLICADORES Y DECIDE EL AJUSTE --------
004820*    RIEGO-011 / RIEGO-019 / RIEGO-033
004830 2300-CALCULAR-AJUSTE-I.
004840
004850*    LOS SWITCHES DE POSTERGACION SE REINICIAN EN CADA PROGRAMA;
004860*    SI QUEDARAN PRENDIDOS DE LA VUELTA ANTERIOR, UN PROGRAMA SIN
004870*    LLUVIA/VIENTO SEVEROS SE POSTERGARIA IGUAL POR ERROR.
004880     MOVE 'N' TO WS-POSTERGA-LLUVIA
004890     MOVE 'N' TO WS-POSTERGA-VIENTO
004900     MOVE PRG-VOLUMEN-PREV TO WS-VOL-ORIGINAL
004910
004920*    LOS TRES FACTORES SE CALCULAN SIEMPRE, AUNQUE UNO SOLO
004930*    ALCANCE PARA POSTERGAR, PORQUE EL MULTIPLICADOR TOTAL
004940*    (COMPUTE DE ABAJO) LOS NECESITA A LOS TRES IGUAL.
004950     PERFORM 2310-CALC-LLUVIA-I     THRU 2310-CALC-LLUVIA-F
004960     PERFORM 2320-CALC-VIENTO-I     THRU 2320-CALC-VIENTO-F
004970     PERFORM 2330-CALC-TEMPERA-I    THRU 2330-CALC-TEMPERA-F
004980
004990*    RIEGO-019: EL MULTIPLICADOR TOTAL ES EL PRODUCTO DE LOS TRES,
005000*    NO LA SUMA; UN DIA CALIDO Y VENTOSO A LA VEZ COMPONE AMBOS
005010*    RECARGOS EN VEZ DE APLICAR SOLO EL MAYOR.
005020     COMPUTE WS-MULT-TOTAL ROUNDED =
005030             WS-MULT-LLUVIA * WS-MULT-VIENTO * WS-MULT-TEMPERA
005040
005050*    LA POSTERGACION TIENE PRIORIDAD ABSOLUTA SOBRE EL AJUSTE DE
005060*    VOLUMEN: SI HAY LLUVIA U VIENTO SEVEROS NO TIENE SENTIDO
005070*    REGAR MAS O MENOS HOY, HAY QUE REPLANIFICAR PARA OTRO DIA.
005080     IF WS-POSTERGA-POR-LLUVIA OR WS-POSTERGA-POR-VIENTO THEN
005090*       LA POSTERGACION GANA: EL MULTIPLICADOR SE DESCARTA.
005100        PERFORM 2340-POSTERGAR-I THRU 2340-POSTERGAR-F
005110     ELSE
005120*       SE MIDE QUE TAN LEJOS DEL 100% ESTA EL MULTIPLICADOR
005130*       (VALOR ABSOLUTO, SIN FUNCTION ABS) PARA DECIDIR SI EL
005140*       CAMBIO ES REAL O SOLO RUIDO DE REDONDEO.
005150        MOVE WS-MULT-TOTAL TO WS-VOL-DIF-CMP
005160        SUBTRACT 1 FROM WS-VOL-DIF-CMP
005170        IF WS-VOL-DIF-CMP < ZERO
005180*          SIN FUNCTION ABS (PERIODO DEL PROGRAMA): SE INVIERTE
005190*          EL SIGNO A MANO CUANDO LA DIFERENCIA ES NEGATIVA.
005200           MULTIPLY WS-VOL-DIF-CMP BY -1 GIVING WS-VOL-DIF-CMP
005210        END-IF
005220*       RIEGO-033: UMBRAL DE 1% PARA CONSIDERAR "SIN CAMBIOS";
005230*       POR DEBAJO NO VALE LA PENA REGRABAR EL VOLUMEN.
005240        IF WS-VOL-DIF-CMP > 0.01
005250           PERFORM 2350-AJUSTAR-VOLUMEN-I
005260              THRU 2350-AJUSTAR-VOLUMEN-F
005270        ELSE
005280           ADD 1 TO WS-CNT-SIN-CAMBIO
005290        END-IF
005300     END-IF.
005310
005320 2300-CALCULAR-AJUSTE-F. EXIT.
005330
005340
005350*---- MULTIPLICADOR POR LLUVIA PREVISTA (RIEGO-011) --------------
005360*    SIN DATO DE LLUVIA (PVN-LLUVIA-NULA) SE ASUME QUE NO LLUEVE
005370*    Y NO SE APLICA RECARGO NI POSTERGACION, PARA NO SUSPENDER UN
005380*    RIEGO POR FALTA DE INFORMACION DE LA ESTACION.
005390 2310-CALC-LLUVIA-I.
005400
005410*    TRAMOS DE LLUVIA PREVISTA (MM): 0-5 SIN RECARGO, 5-15
005420*    RECARGO LEVE, 15-25 RECARGO MEDIO, MAS DE 25 RECARGO ALTO.
005430*    TRAMO 1: SIN DATO O LLUVIA LEVE (HASTA 5MM), NO SE TOCA
005440*    EL VOLUMEN.
005450     IF PVN-LLUVIA-NULA OR PVN-LLUVIA-PREV NOT > 5.0
005460        MOVE 1.0000 TO WS-MULT-LLUVIA
005470     ELSE
005480*       TRAMO 2: LLUVIA MODERADA (5-15MM), SE BAJA EL VOLUMEN
005490*       UN 30% (RIEGO-011).
005500        IF PVN-LLUVIA-PREV NOT > 15.0
005510           MOVE 0.7000 TO WS-MULT-LLUVIA
005520        ELSE
005530*          TRAMO 3: LLUVIA IMPORTANTE (15-25MM), SE BAJA UN 60%.
005540           IF PVN-LLUVIA-PREV NOT > 25.0
005550              MOVE 0.4000 TO WS-MULT-LLUVIA
005560           ELSE
005570*             TRAMO 4: LLUVIA MUY FUERTE (MAS DE 25MM), SE BAJA
005580*             UN 80%; EL PROGRAMA SUELE TERMINAR POSTERGADO DE
005590*             TODAS FORMAS POR EL IF DE ABAJO.
005600              MOVE 0.2000 TO WS-MULT-LLUVIA
005610           END-IF
005620        END-IF
005630     END-IF
005640
005650*    POSTERGACION POR LLUVIA SEVERA: SOLO SI EL DATO ESTA
005660*    INFORMADO (NO NULO) Y SUPERA 15MM, INDEPENDIENTE DEL TRAMO
005670*    DE MULTIPLICADOR QUE HAYA QUEDADO ARRIBA.
005680     IF PVN-LLUVIA-INFORMADA AND PVN-LLUVIA-PREV > 15.0
005690        MOVE 'S' TO WS-POSTERGA-LLUVIA
005700     END-IF.
005710
005720 2310-CALC-LLUVIA-F. EXIT.
005730
005740
005750*---- MULTIPLICADOR POR VIENTO PREVISTO (RIEGO-011) --------------
005760*    EL VIENTO FUERTE AUMENTA LA EVAPORACION Y LA DERIVA DEL
005770*    RIEGO POR ASPERSION; POR ESO EL MULTIPLICADOR SUBE (RECARGA
005780*    VOLUMEN) EN VEZ DE BAJAR COMO EN LA LLUVIA.
005790 2320-CALC-VIENTO-I.
005800
005810*    TRAMOS DE VIENTO PREVISTO (KM/H): 0-20 SIN RECARGO, 20-30
005820*    RECARGO LEVE, 30-40 RECARGO MEDIO, MAS DE 40 RECARGO ALTO.
005830*    TRAMO 1: SIN DATO O VIENTO SUAVE (HASTA 20 KM/H), SIN CARGO.
005840     IF PVN-VIENTO-NULA OR PVN-VIENTO NOT > 20.0
005850        MOVE 1.0000 TO WS-MULT-VIENTO
005860     ELSE
005870*       TRAMO 2: VIENTO MODERADO (20-30 KM/H), RECARGO DEL 15%.
005880        IF PVN-VIENTO NOT > 30.0
005890           MOVE 1.1500 TO WS-MULT-VIENTO
005900        ELSE
005910*          TRAMO 3: VIENTO FUERTE (30-40 KM/H), RECARGO DEL 30%.
005920           IF PVN-VIENTO NOT > 40.0
005930              MOVE 1.3000 TO WS-MULT-VIENTO
005940           ELSE
005950*             TRAMO 4: VIENTO MUY FUERTE (MAS DE 40 KM/H),
005960*             RECARGO DEL 40%; TAMBIEN SUELE POSTERGARSE ABAJO.
005970              MOVE 1.4000 TO WS-MULT-VIENTO
005980           END-IF
005990        END-IF
006000     END-IF
006010
006020*    POSTERGACION POR VIENTO SEVERO: SOLO CON DATO INFORMADO Y
006030*    VIENTO POR ENCIMA DE 30 KM/H (RIEGA CON DERIVA SEVERA).
006040     IF PVN-VIENTO-INFORMADA AND PVN-VIENTO > 30.0
006050        MOVE 'S' TO WS-POSTERGA-VIENTO
006060     END-IF.
006070
006080 2320-CALC-VIENTO-F. EXIT.
006090
006100
006110*---- MULTIPLICADOR POR TEMPERATURA MAXIMA (RIEGO-011) -----------
006120*    LA TEMPERATURA NO POSTERGA RIEGO (A DIFERENCIA DE LLUVIA Y
006130*    VIENTO); SOLO RECARGA VOLUMEN POR MAYOR EVAPOTRANSPIRACION.
006140 2330-CALC-TEMPERA-I.
006150
006160*    TRAMOS DE TEMPERATURA MAXIMA (C): HASTA 30 SIN RECARGO,
006170*    30-35 RECARGO LEVE, 35-40 RECARGO MEDIO, MAS DE 40 ALTO.
006180*    TRAMO 1: SIN DATO O TEMPERATURA NORMAL (HASTA 30C).
006190     IF PVN-TEMP-MAX-NULA OR PVN-TEMP-MAX NOT > 30.0
006200        MOVE 1.0000 TO WS-MULT-TEMPERA
006210     ELSE
006220*       TRAMO 2: CALOR MODERADO (30-35C), RECARGO DEL 20%.
006230        IF PVN-TEMP-MAX NOT > 35.0
006240           MOVE 1.2000 TO WS-MULT-TEMPERA
006250        ELSE
006260*          TRAMO 3: CALOR FUERTE (35-40C), RECARGO DEL 35%.
006270           IF PVN-TEMP-MAX NOT > 40.0
006280              MOVE 1.3500 TO WS-MULT-TEMPERA
006290           ELSE
006300*             TRAMO 4: OLA DE CALOR (MAS DE 40C), RECARGO DEL
006310*             50%, EL MAS ALTO DE LOS TRES FACTORES.
006320              MOVE 1.5000 TO WS-MULT-TEMPERA
006330           END-IF
006340        END-IF
006350     END-IF.
006360
006370 2330-CALC-TEMPERA-F. EXIT.
006380
006390
006400*---- POSTERGA EL PROGRAMA 2 DIAS Y CAMBIA EL ESTADO -------------
006410*    RIEGO-027/RIEGO-033: LA FECHA PLANIFICADA SE MUEVE POR LA
006420*    AREA GENERICA WS-FECHA-CALC, NO POR WS-FECHA-LIMITE, PORQUE
006430*    ESTA ULTIMA ES LA VENTANA DE TODA LA CORRIDA Y NO SE PUEDE
006440*    PISAR CON LA FECHA DE UN SOLO PROGRAMA (BUG CORREGIDO).
006450 2340-POSTERGAR-I.
006460
006470*    SE PARTE DE LA FECHA PLANIFICADA ACTUAL DEL PROGRAMA.
006480     MOVE PRG-FECHA-PLAN-R TO WS-FECHA-CALC-R
006490     MOVE 2 TO WS-DIAS-A-SUMAR
006500     PERFORM 5000-SUMAR-DIAS-I THRU 5000-SUMAR-DIAS-F
006510*    LA NUEVA FECHA VUELVE AL REGISTRO Y EL ESTADO PASA A
006520*    REPLANIFIE PARA QUE UNA CORRIDA FUTURA LO VUELVA A EVALUAR.
006530     MOVE WS-FECHA-CALC-R TO PRG-FECHA-PLAN
006540     MOVE 'REPLANIFIE' TO PRG-ESTADO
006550     ADD 1 TO WS-CNT-POSTERGADOS.
006560
006570 2340-POSTERGAR-F. EXIT.
006580
006590
006600*---- AJUSTA EL VOLUMEN Y LO TOPEA AL 20%-200% DEL ORIGINAL ------
006610*    RIEGO-019: EL TOPE EVITA QUE UN MULTIPLICADOR EXTREMO (POR
006620*    EJEMPLO LLUVIA + VIENTO + TEMPERATURA COMBINADOS) MANDE UN
006630*    VOLUMEN ABSURDO A CAMPO; EL VALVULERO NO CONFIABA EN EL
006640*    SISTEMA ANTES DE ESTE TOPE.
006650 2350-AJUSTAR-VOLUMEN-I.
006660
006670*    VOLUMEN NUEVO = ORIGINAL POR EL MULTIPLICADOR TOTAL.
006680     COMPUTE WS-VOL-NUEVO ROUNDED =
006690             WS-VOL-ORIGINAL * WS-MULT-TOTAL
006700*    LOS DOS TOPES SE RECALCULAN CADA VEZ SOBRE EL ORIGINAL,
006710*    NUNCA SOBRE UN VOLUMEN YA AJUSTADO DE UNA VUELTA ANTERIOR.
006720     COMPUTE WS-VOL-TOPE-MIN ROUNDED = WS-VOL-ORIGINAL * 0.20
006730     COMPUTE WS-VOL-TOPE-MAX ROUNDED = WS-VOL-ORIGINAL * 2.00
006740
006750*    LOS DOS IF SIGUIENTES SON EL CLAMP: PRIMERO EL PISO, LUEGO
006760*    EL TECHO; UN VOLUMEN NUNCA PUEDE QUEDAR FUERA DE [20%,200%].
006770     IF WS-VOL-NUEVO < WS-VOL-TOPE-MIN
006780        MOVE WS-VOL-TOPE-MIN TO WS-VOL-NUEVO
006790     END-IF
006800     IF WS-VOL-NUEVO > WS-VOL-TOPE-MAX
006810        MOVE WS-VOL-TOPE-MAX TO WS-VOL-NUEVO
006820     END-IF
006830
006840*    EL VOLUMEN YA TOPEADO SE GRABA EN EL REGISTRO Y EL ESTADO
006850*    PASA A AJUSTE (NO A EXECUTED: LA EJECUCION LA HACE PROGM46S).
006860     MOVE WS-VOL-NUEVO TO PRG-VOLUMEN-PREV
006870     MOVE 'AJUSTE' TO PRG-ESTADO
006880     ADD 1 TO WS-CNT-AJUSTADOS.
006890
006900 2350-AJUSTAR-VOLUMEN-F. EXIT.
006910
006920
006930*---- SUMA WS-DIAS-A-SUMAR DIAS A LA FECHA EN WS-FECHA-CALC ------
006940*    RIEGO-027: RESPETA AÑOS BISIESTOS. LLAMADO DESDE 1000 PARA
006950*    LA VENTANA DE CORRIDA Y DESDE 2340 PARA LA POSTERGACION;
006960*    AMBOS LLAMADORES MUEVEN SU PROPIA FECHA A WS-FECHA-CALC-R
006970*    ANTES DE ENTRAR Y LA RECUPERAN DESPUES DE SALIR.
006980 5000-SUMAR-DIAS-I.
006990
007000*    SE SUMA DE A UN DIA POR VEZ (5010) PORQUE EL PASE DE MES Y
007010*    DE AÑO ES MAS SIMPLE DE PROBAR DIA POR DIA QUE EN UN SOLO
007020*    CALCULO AL CONTADO.
007030     PERFORM 5010-SUMAR-UN-DIA-I THRU 5010-SUMAR-UN-DIA-F
007040        VARYING WS-DIAS-A-SUMAR FROM WS-DIAS-A-SUMAR BY -1
007050        UNTIL WS-DIAS-A-SUMAR = ZERO.
007060
007070 5000-SUMAR-DIAS-F. EXIT.
007080
007090
007100*---- SUMA UN SOLO DIA A WS-FECHA-CALC, CON PASE DE MES/AÑO ------
007110*    RIEGO-027: EL BISIESTO SE PRUEBA CON LA REGLA COMPLETA
007120*    (DIVISIBLE POR 4, SALVO SIGLO NO DIVISIBLE POR 400) EN VEZ
007130*    DE SOLO "DIVISIBLE POR 4", QUE HABIA FALLADO EN EL AÑO 1900
007140*    (NO BISIESTO) SEGUN QUEDO REGISTRADO EN EL PEDIDO ORIGINAL.
007150 5010-SUMAR-UN-DIA-I.
007160
007170*    SE GUARDA EL MES ACTUAL ANTES DE SUMAR EL DIA, PORQUE EL
007180*    IF DE BISIESTO DE ABAJO NECESITA SABER SI EL MES ERA FEBRERO.
007190     MOVE WS-CAL-MES TO WS-SUB-MES
007200     ADD 1 TO WS-CAL-DIA
007210
007220*    FEBRERO BISIESTO ADMITE HASTA EL DIA 29; LOS DEMAS MESES
007230*    USAN EL TOPE FIJO DE LA TABLA WS-DIAS-DEL-MES.
007240     IF (WS-SUB-MES = 2)
007250        AND ((WS-CAL-ANIO / 4) * 4 = WS-CAL-ANIO
007260        AND (WS-CAL-ANIO / 100) * 100 NOT = WS-CAL-ANIO
007270        OR   (WS-CAL-ANIO / 400) * 400 = WS-CAL-ANIO)
007280*       RAMA BISIESTO: FEBRERO LLEGA HASTA EL 29; RECIEN EL 30
007290*       DISPARA EL PASE A MARZO.
007300        IF WS-CAL-DIA > 29
007310           MOVE 1 TO WS-CAL-DIA
007320           ADD  1 TO WS-CAL-MES
007330        END-IF
007340     ELSE
007350*       RAMA NORMAL: SE COMPARA CONTRA EL TOPE FIJO DE LA TABLA
007360*       WS-DIAS-DEL-MES, INDEXADA POR WS-SUB-MES (1 A 12).
007370        IF WS-CAL-DIA > WS-DIAS-DEL-MES (WS-SUB-MES)
007380           MOVE 1 TO WS-CAL-DIA
007390           ADD  1 TO WS-CAL-MES
007400        END-IF
007410     END-IF
007420
007430*    SI EL MES PASO DE 12 A 13 ARRIBA, ACA SE PASA DE AÑO;
007440*    LA VENTANA DE 7 DIAS NUNCA PASA DE UN MES A OTRO, PERO EL
007450*    PARRAFO ES GENERICO Y TAMBIEN LO USA LA POSTERGACION.
007460     IF WS-CAL-MES > 12
007470        MOVE 1 TO WS-CAL-MES
007480        ADD  1 TO WS-CAL-ANIO
007490     END-IF.
007500
007510 5010-SUMAR-UN-DIA-F. EXIT.
007520
007530
007540*---- LEE EL SIGUIENTE PROGRAMA DE RIEGO DE DDENTRA --------------
007550*    EL FS-ENTRADA-FIN (88 SOBRE '10') SE USA PARA DISTINGUIR FIN
007560*    DE ARCHIVO NORMAL DE UN ERROR REAL DE LECTURA.
007570 2100-LEER-I.
007580
007590*    READ ... INTO EN VEZ DE READ SIMPLE PORQUE EL AREA DE
007600*    TRABAJO DEL PROGRAMA (WS-REG-PROGRAMA, DEL COPY_PROGRA) TIENE
007610*    LOS 88-LEVELS DE ESTADO QUE SE NECESITAN PARA EVALUAR.
007620     READ ENTRADA INTO WS-REG-PROGRAMA
007630
007640     EVALUATE FS-ENTRADA
007650        WHEN '00'
007660*          LECTURA NORMAL: SE CUENTA PARA EL TOTAL DE RIEGO-052.
007670           ADD 1 TO WS-CNT-LEIDOS
007680        WHEN '10'
007690*          FIN DE ARCHIVO: NADA QUE HACER ACA, EL SWITCH SE
007700*          RESUELVE MAS ABAJO.
007710           CONTINUE
007720        WHEN OTHER
007730*          ERROR REAL DE LECTURA: SE CORTA LA CORRIDA.
007740           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
007750           MOVE 9999 TO RETURN-CODE
007760           SET FS-ENTRADA-FIN TO TRUE
007770     END-EVALUATE
007780
007790     IF FS-ENTRADA-FIN
007800        SET WS-FIN-LECTURA TO TRUE
007810     END-IF.
007820
007830 2100-LEER-F. EXIT.
007840
007850
007860*---- REGRABA EL REGISTRO, AJUSTADO O NO, EN LA SALIDA -----------
007870*    LA SALIDA ES SIEMPRE UNA COPIA COMPLETA DEL ARCHIVO DE
007880*    ENTRADA: LOS PROGRAMAS FUERA DE VENTANA O SIN AJUSTE TAMBIEN
007890*    SE GRABAN, SIN TOCAR, PARA QUE DDSALID QUEDE COMPLETO.
007900 2400-GRABAR-REG-I.
007910
007920*    WRITE ... FROM: EL REGISTRO SE ARMA EN WS-REG-PROGRAMA
007930*    (AJUSTADO O NO POR 2010) Y SE VUELCA TAL CUAL A LA SALIDA.
007940     WRITE REG-SALIDA FROM WS-REG-PROGRAMA
007950
007960     IF FS-SALIDA NOT = '00'
007970        DISPLAY '* ERROR EN GRABAR SALIDA = ' FS-SALIDA
007980        MOVE 9999 TO RETURN-CODE
007990        SET WS-FIN-LECTURA TO TRUE
008000     END-IF.
008010
008020 2400-GRABAR-REG-F. EXIT.
008030
008040
008050*---- CIERRE Y TOTALES DE FIN DE CORRIDA -------------------------
008060*    RIEGO-058
008070 9000-FINAL-I.
008080
008090*    RIEGO-058: SI HUBO ALGUN ERROR DE OPEN/LECTURA/GRABACION
008100*    (RETURN-CODE = 9999) NO SE VUELVE A INTENTAR EL CLOSE, PARA
008110*    NO ENMASCARAR EL PRIMER ERROR CON UN SEGUNDO ERROR DE CLOSE
008120*    SOBRE UN ARCHIVO QUE PUDO NO HABER LLEGADO A ABRIRSE.
008130     IF RETURN-CODE NOT EQUAL 9999
008140        PERFORM 9010-CLOSE-FILES-I  THRU 9010-CLOSE-FILES-F
008150     END-IF
008160*    LOS TOTALES SE MUESTRAN SIEMPRE, HAYA HABIDO ERROR O NO,
008170*    PARA QUE OPERACIONES VEA CUANTO SE ALCANZO A PROCESAR.
008180     PERFORM 9020-MOSTRAR-TOTALES-I THRU 9020-MOSTRAR-TOTALES-F.
008190
008200 9000-FINAL-F. EXIT.
008210
008220
008230*---- CIERRA ENTRADA Y SALIDA (PREVIS YA SE CERRO POR PROGRAMA) --
008240 9010-CLOSE-FILES-I.
008250*    SE INTENTAN LOS DOS CLOSE AUNQUE EL PRIMERO FALLE, PARA
008260*    DEJAR EL SEGUNDO ARCHIVO EN LO POSIBLE BIEN CERRADO IGUAL.
008270
008280     CLOSE ENTRADA
008290     IF FS-ENTRADA IS NOT EQUAL '00' THEN
008300        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
008310        MOVE 9999 TO RETURN-CODE
008320     END-IF
008330
008340     CLOSE SALIDA
008350     IF FS-SALIDA  IS NOT EQUAL '00' THEN
008360        DISPLAY '* ERROR EN CLOSE SALIDA  = ' FS-SALIDA
008370        MOVE 9999 TO RETURN-CODE
008380     END-IF.
008390
008400 9010-CLOSE-FILES-F. EXIT.
008410
008420
008430*---- TOTALES DE CORRIDA: RIEGO-052 ------------------------------
008440*    A PEDIDO DE CONTROL DE GESTION DE RIEGO; SE MUESTRAN LOS
008450*    CUATRO CONTADORES DE LA CORRIDA POR DISPLAY (VA A SYSOUT
008460*    DEL JOB) PARA QUE OPERACIONES VERIFIQUE VOLUMEN DE TRABAJO
008470*    SIN TENER QUE ABRIR DDSALID.
008480 9020-MOSTRAR-TOTALES-I.
008490
008500     DISPLAY '=============================================='
008510     DISPLAY '   MOTOR DE AJUSTE CLIMATICO - PROGM45S'
008520
008530*    PROGRAMAS LEIDOS DE DDENTRA EN TOTAL.
008540     MOVE WS-CNT-LEIDOS TO WS-CNT-PRINT
008550     DISPLAY '   PROGRAMAS LEIDOS ........: ' WS-CNT-PRINT
008560
008570*    PROGRAMAS QUE PASARON A REPLANIFIE POR LLUVIA/VIENTO.
008580     MOVE WS-CNT-POSTERGADOS TO WS-CNT-PRINT
008590     DISPLAY '   PROGRAMAS POSTERGADOS ...: ' WS-CNT-PRINT
008600
008610*    PROGRAMAS QUE PASARON A AJUSTE CON VOLUMEN RECALCULADO.
008620     MOVE WS-CNT-AJUSTADOS TO WS-CNT-PRINT
008630     DISPLAY '   PROGRAMAS AJUSTADOS .....: ' WS-CNT-PRINT
008640
008650*    PROGRAMAS QUE SE GRABARON TAL COMO ESTABAN.
008660     MOVE WS-CNT-SIN-CAMBIO TO WS-CNT-PRINT
008670     DISPLAY '   PROGRAMAS SIN CAMBIOS ...: ' WS-CNT-PRINT
008680     DISPLAY '=============================================='.
008690
008700 9020-MOSTRAR-TOTALES-F. EXIT.

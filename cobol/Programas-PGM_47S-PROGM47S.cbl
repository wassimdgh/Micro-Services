000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PROGM47S.
000120 AUTHOR. C BARONE.
000130 INSTALLATION. GERENCIA DE SISTEMAS - AREA RIEGO.
000140 DATE-WRITTEN. 06-11-1991.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000170***************************************************************
000180*    PLANIFICADOR AUTOMATICO DE DIAS FAVORABLES PARA RIEGO     *
000190*    ========================================================  *
000200*    - LEE EL ARCHIVO DE PREVISIONES METEOROLOGICAS DE UNA     *
000210*      ESTACION (DDENTRA), UN REGISTRO POR DIA.                *
000220*    - PARA CADA DIA EVALUA SI ES FAVORABLE PARA EL RIEGO      *
000230*      SEGUN LLUVIA, VIENTO Y TEMPERATURA MAXIMA PREVISTAS.    *
000240*    - SI EL DIA ES FAVORABLE CALCULA UN VOLUMEN BASE DE       *
000250*      RIEGO SUGERIDO A PARTIR DE LA PREVISION.                *
000260*    - NO GENERA NINGUN PROGRAMA DE RIEGO NUEVO; EL ALTA DE    *
000270*      PROGRAMAS A PARTIR DE ESTOS DIAS FAVORABLES QUEDA       *
000280*      PENDIENTE DE DEFINICION POR EL AREA DE RIEGO Y NO SE    *
000290*      IMPLEMENTA EN ESTA VERSION (VER PEDIDO RIEGO-018).      *
000300*    - MUESTRA POR PANTALLA CADA DIA FAVORABLE ENCONTRADO Y    *
000310*      AL FINALIZAR EL TOTAL DE DIAS LEIDOS Y FAVORABLES.      *
000320*---------------------------------------------------------------
000330*    HISTORIAL DE CAMBIOS
000340*---------------------------------------------------------------
000350*    FECHA      INIC  PEDIDO      DESCRIPCION
000360*    ---------- ----  ----------  --------------------------
000370*    1991-06-11 CBA   RIEGO-003   ALTA DEL PROGRAMA.
000380*    1991-06-11 CBA   RIEGO-018   EL ALTA AUTOMATICA DE
000390*                                 PROGRAMAS QUEDA PENDIENTE;
000400*                                 EL PROGRAMA SOLO INFORMA
000410*                                 LOS DIAS FAVORABLES.
000420*    1992-09-08 CBA   RIEGO-016   REGLA DE FAVORABILIDAD POR
000430*                                 LLUVIA, VIENTO Y TEMPERATURA.
000440*    1993-03-30 LFV   RIEGO-022   CALCULO DE VOLUMEN BASE
000450*                                 SUGERIDO SEGUN LA PREVISION.
000460*    1995-08-14 LFV   RIEGO-034   TOPE DE VOLUMEN BASE ENTRE
000470*                                 20 Y 150 LITROS.
000480*    1998-03-02 MTR   RIEGO-041   REVISION GENERAL PARA EL
000490*                                 CAMBIO DE SIGLO (AÑO 2000):
000500*                                 YA NO SE ASUME NADA SOBRE EL
000510*                                 SIGLO DE LA FECHA LEIDA.
000520*    2001-04-05 GDP   RIEGO-052   TOTAL DE DIAS LEIDOS Y
000530*                                 FAVORABLES A PEDIDO DE
000540*                                 CONTROL DE GESTION DE RIEGO.
000550*    2007-03-26 GDP   RIEGO-065   COMENTARIOS AMPLIADOS EN LA
000560*                                 DIVISION PROCEDURE Y EN LOS
000570*                                 CAMPOS DE WORKING-STORAGE A
000580*                                 PEDIDO DE AUDITORIA DE MAN-
000590*                                 TENIBILIDAD DE SISTEMAS. SIN
000600*                                 CAMBIOS DE LOGICA NI LAYOUT.
000610*---------------------------------------------------------------
000620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630*    NOTAS DE OPERACION Y RESTRICCIONES
000640*---------------------------------------------------------------
000650*    ESTE PROGRAMA NO PERTENECE A LA CADENA DIARIA DE RIEGO
000660*    (PROGM45S / PROGM46S); CORRE APARTE, A PEDIDO DEL AREA DE
000670*    RIEGO, CADA VEZ QUE LLEGA UNA NUEVA TANDA DE PREVISIONES
000680*    METEOROLOGICAS DE UNA ESTACION.
000690*    DDENTRA - PREVISIONES DIARIAS DE LA ESTACION (ENTRADA,
000700*              SOLO LECTURA, UN REGISTRO POR DIA).
000710*    ESTE PROGRAMA NO ESCRIBE ARCHIVO DE SALIDA: SOLO INFORMA
000720*    POR DISPLAY LOS DIAS QUE RESULTAN FAVORABLES Y EL VOLUMEN
000730*    BASE SUGERIDO PARA CADA UNO. EL PEDIDO RIEGO-018 DEJO
000740*    EXPLICITAMENTE PENDIENTE LA GENERACION AUTOMATICA DE
000750*    PROGRAMAS DE RIEGO A PARTIR DE ESTOS DIAS; MIENTRAS ESE
000760*    PEDIDO NO SE APRUEBE, EL ALTA DE PROGRAMAS SIGUE SIENDO
000770*    MANUAL, HECHA POR EL AREA DE RIEGO A PARTIR DE ESTE LISTADO.
000780*---------------------------------------------------------------
000790*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT ENTRADA ASSIGN DDENTRA
000890     FILE STATUS IS FS-ENT.
000900
000910*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000920 DATA DIVISION.
000930 FILE SECTION.
000940
000950 FD  ENTRADA
000960     BLOCK CONTAINS 0 RECORDS
000970     RECORDING MODE IS F.
000980 01  REG-ENTRADA  PIC X(100).
000990
001000 WORKING-STORAGE SECTION.
001010*=======================*
001020 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001030
001040*----------- ARCHIVOS -------------------------------------------
001050 77  FS-ENT                   PIC XX     VALUE SPACES.
001060 77  WS-STATUS-FIN            PIC X      VALUE 'N'.
001070     88  WS-FIN-LECTURA                  VALUE 'Y'.
001080     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001090
001100*----------- INDICADOR DE FAVORABILIDAD DEL DIA ------------------
001110*    RIEGO-016: SE PONE EN 'S' AL EMPEZAR CADA DIA Y SE BAJA A
001120*    'N' EN CUANTO CUALQUIERA DE LAS TRES CONDICIONES DE
001130*    2010-EVALUAR-FAVORABLE-I FALLA. NO ES UN 88 UNICO SOBRE
001140*    UN CONTADOR PORQUE EL PROGRAMA NECESITA PODER APAGARLO
001150*    DESDE VARIOS PUNTOS DEL PARRAFO SIN VOLVER A EVALUAR TODO.
001160 77  WS-DIA-FAVORABLE         PIC X      VALUE 'N'.
001170     88  WS-ES-FAVORABLE                 VALUE 'S'.
001180     88  WS-NO-ES-FAVORABLE              VALUE 'N'.
001190
001200*----------- CONTADORES DE CORRIDA (COMP POR SER MERO CONTEO) ---
001210*    SE MUESTRAN AMBOS AL FINAL EN 9999-FINAL-I, A PEDIDO DE
001220*    CONTROL DE GESTION DE RIEGO (RIEGO-052).
001230 77  WS-CNT-LEIDOS            PIC S9(07) COMP VALUE ZERO.
001240 77  WS-CNT-FAVORABLES        PIC S9(07) COMP VALUE ZERO.
001250*    AREA EDITADA PARA DISPLAY DE LOS CONTADORES COMP; UN CAMPO
001260*    COMP NO SE PUEDE MOSTRAR DIRECTO POR DISPLAY SIN PASAR
001270*    ANTES POR UNA PIC EDITADA.
001280 77  WS-CNT-PRINT             PIC ZZZZZ9.
001290
001300*----------- CALCULO DE VOLUMEN BASE SUGERIDO --------------------
001310*    RIEGO-022 / RIEGO-034: EL VOLUMEN BASE ARRANCA EN 50 LITROS
001320*    Y SE AJUSTA HACIA ABAJO SI YA LLOVIO ALGO (AUNQUE NO LO
001330*    SUFICIENTE COMO PARA DESCARTAR EL DIA) Y HACIA ARRIBA SI LA
001340*    TEMPERATURA MAXIMA SUPERA LOS 25 GRADOS, ANTES DE APLICAR
001350*    EL TOPE MINIMO/MAXIMO DE RIEGO-034.
001360 01  WS-VOLUMEN-BASE-AREA.
001370     03  WS-VOL-BASE          PIC S9(05)V9(02) VALUE ZEROS.
001380     03  WS-TEMP-FACTOR       PIC S9(03)V9(04) VALUE ZEROS.
001390*    REDEFINE USADO SOLO PARA TENER UNA VISTA COMP-COMPATIBLE
001400*    DEL FACTOR DE TEMPERATURA EN EL COMPUTE DE MAS ABAJO.
001410 01  WS-VOLUMEN-BASE-R REDEFINES WS-VOLUMEN-BASE-AREA.
001420     03  FILLER               PIC X(07).
001430     03  WS-TEMP-FACTOR-CMP   PIC S9(03)V9(04).
001440 77  WS-VOL-BASE-PRINT        PIC ZZZ9.99.
001450
001460*----------- FECHA PARA IMPRESION EN FORMATO DD/MM/AAAA ----------
001470*    RIEGO-041: PVN-FECHA-R YA VIENE CON EL SIGLO RESUELTO
001480*    DESDE EL ARCHIVO DE PREVISIONES; ESTA AREA SOLO REACOMODA
001490*    LOS COMPONENTES PARA EL DISPLAY EN 2030-MOSTRAR-DIA-I.
001500 01  WS-FECHA-DISPLAY.
001510     03  WS-FD-ANIO           PIC 9(04).
001520     03  WS-FD-MES            PIC 9(02).
001530     03  WS-FD-DIA            PIC 9(02).
001540 01  WS-FECHA-DISPLAY-R REDEFINES WS-FECHA-DISPLAY PIC 9(08).
001550 77  WS-FECHA-PRINT           PIC X(10)  VALUE SPACES.
001560
001570*//// COPYS DE LAYOUT DE ARCHIVO /////////////////////////////////
001580*    WS-REG-PREVISION (PGM_45-CP-PREVIS) ES EL MISMO LAYOUT DE
001590*    PREVISION QUE USA PROGM45S; SE COMPARTE PORQUE AMBOS
001600*    PROGRAMAS LEEN EL MISMO ARCHIVO DE PREVISIONES DE LA RED
001610*    METEOROLOGICA, SOLO QUE EN MOMENTOS DISTINTOS DE LA CADENA.
001620     COPY PGM_45-CP-PREVIS.
001630*//////////////////////////////////////////////////////////////
001640
001650 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001660
001670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001680 PROCEDURE DIVISION.
001690
001700 MAIN-PROGRAM-INICIO.
001710
001720*    ESQUEMA CLASICO DE BATCH DE UN SOLO PASE: LA PRIMERA
001730*    LECTURA DE DDENTRA QUEDA HECHA DENTRO DE 2000-PROCESO-I
001740*    (NO DE 1000), PORQUE ESTE PROGRAMA NO NECESITA CALCULAR
001750*    NINGUNA FECHA DE REFERENCIA ANTES DE EMPEZAR A LEER.
001760     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001770     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001780                                 UNTIL WS-FIN-LECTURA
001790     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001800
001810*    GOBACK Y NO STOP RUN, POR SER EL RETORNO ESTANDAR DE ESTA
001820*    INSTALACION PARA PROGRAMAS BATCH DE PRIMER NIVEL.
001830 MAIN-PROGRAM-FINAL. GOBACK.
001840
001850
001860*-----------------------------------------------------------------
001870 1000-INICIO-I.
001880
001890     SET WS-NO-FIN-LECTURA TO TRUE
001900
001910     OPEN INPUT ENTRADA
001920     IF FS-ENT IS NOT EQUAL '00' THEN
001930        DISPLAY '* ERROR EN OPEN ENTRADA INICIO = ' FS-ENT
001940        SET  WS-FIN-LECTURA TO TRUE
001950     END-IF.
001960
001970 1000-INICIO-F. EXIT.
001980
001990
002000*-----------------------------------------------------------------
002010 2000-PROCESO-I.
002020
002030*    CADA CICLO LEE UN DIA DE PREVISION, LO EVALUA Y, SOLO SI
002040*    RESULTA FAVORABLE, CALCULA EL VOLUMEN BASE Y LO INFORMA;
002050*    LOS DIAS NO FAVORABLES NO GENERAN NINGUNA SALIDA (RIEGO-018:
002060*    NO HAY ARCHIVO NI PROGRAMA QUE ARMAR PARA ELLOS TODAVIA).
002070     PERFORM 2100-LEER-I THRU 2100-LEER-F
002080
002090     IF NOT WS-FIN-LECTURA THEN
002100        PERFORM 2010-EVALUAR-FAVORABLE-I
002110           THRU 2010-EVALUAR-FAVORABLE-F
002120        IF WS-ES-FAVORABLE
002130           PERFORM 2020-CALC-VOLUMEN-BASE-I
002140              THRU 2020-CALC-VOLUMEN-BASE-F
002150           PERFORM 2030-MOSTRAR-DIA-I THRU 2030-MOSTRAR-DIA-F
002160        END-IF
002170     END-IF.
002180
002190 2000-PROCESO-F. EXIT.
002200
002210
002220*---- REGLA DE FAVORABILIDAD: LLUVIA, VIENTO Y TEMPERATURA -------
002230*    RIEGO-016
002240 2010-EVALUAR-FAVORABLE-I.
002250
002260*    SE ARRANCA SUPONIENDO FAVORABLE Y SE VA DESCARTANDO POR
002270*    CADA CONDICION QUE NO SE CUMPLE, EN LUGAR DE UN UNICO IF
002280*    COMPUESTO, PARA QUE SEA FACIL AGREGAR UNA CUARTA CONDICION
002290*    EL DIA QUE EL AREA DE RIEGO LA PIDA.
002300     SET WS-ES-FAVORABLE TO TRUE
002310
002320*    LLUVIA PREVISTA DE 10MM O MAS DESCARTA EL DIA: SI YA VA A
002330*    LLOVER ESO, EL RIEGO ARTIFICIAL ESTARIA DE MAS. SOLO SE
002340*    EVALUA CUANDO EL DATO DE LLUVIA VINO INFORMADO.
002350     IF PVN-LLUVIA-INFORMADA AND PVN-LLUVIA-PREV NOT < 10.0
002360        SET WS-NO-ES-FAVORABLE TO TRUE
002370     END-IF
002380
002390*    VIENTO DE 25 KM/H O MAS TAMBIEN DESCARTA EL DIA, POR RIESGO
002400*    DE DERIVA DEL AGUA FUERA DEL SECTOR REGADO. SE EVALUA SOLO
002410*    SI EL DIA TODAVIA ESTA FAVORABLE, PARA NO PISAR EL MOTIVO
002420*    YA REGISTRADO POR LA CONDICION DE LLUVIA.
002430     IF WS-ES-FAVORABLE
002440        AND PVN-VIENTO-INFORMADA AND PVN-VIENTO NOT < 25.0
002450        SET WS-NO-ES-FAVORABLE TO TRUE
002460     END-IF
002470
002480*    TEMPERATURA MAXIMA FUERA DEL RANGO 10-40 GRADOS TAMBIEN
002490*    DESCARTA EL DIA (DEMASIADO FRIO O DEMASIADO CALOR PARA UN
002500*    RIEGO EFECTIVO). MISMO CRITERIO DE "SOLO SI SIGUE
002510*    FAVORABLE" QUE LA CONDICION DE VIENTO.
002520     IF WS-ES-FAVORABLE AND PVN-TEMP-MAX-INFORMADA
002530        AND (PVN-TEMP-MAX NOT > 10.0 OR PVN-TEMP-MAX NOT < 40.0)
002540        SET WS-NO-ES-FAVORABLE TO TRUE
002550     END-IF.
002560
002570 2010-EVALUAR-FAVORABLE-F. EXIT.
002580
002590
002600*---- VOLUMEN BASE SUGERIDO A PARTIR DE LA PREVISION -------------
002610*    RIEGO-022 / RIEGO-034
002620 2020-CALC-VOLUMEN-BASE-I.
002630
002640*    50 LITROS ES EL VOLUMEN BASE DE UN DIA SIN LLUVIA NI
002650*    TEMPERATURA EXTREMA; TODOS LOS AJUSTES SIGUIENTES PARTEN
002660*    DE ESTE VALOR.
002670     MOVE 50.00 TO WS-VOL-BASE
002680
002690*    CADA MILIMETRO DE LLUVIA YA PREVISTO DESCUENTA 2 LITROS DEL
002700*    VOLUMEN BASE, PORQUE ESA AGUA YA LA VA A APORTAR LA LLUVIA
002710*    Y NO HACE FALTA REPONERLA POR RIEGO.
002720     IF PVN-LLUVIA-INFORMADA AND PVN-LLUVIA-PREV > ZERO
002730        COMPUTE WS-VOL-BASE ROUNDED =
002740                WS-VOL-BASE - (PVN-LLUVIA-PREV * 2)
002750     END-IF
002760
002770*    POR CADA 10 GRADOS QUE LA MAXIMA SUPERA LOS 25, EL VOLUMEN
002780*    BASE SUBE UN 10% ADICIONAL, PARA COMPENSAR LA MAYOR
002790*    EVAPOTRANSPIRACION DE LOS DIAS CALUROSOS.
002800     IF PVN-TEMP-MAX-INFORMADA AND PVN-TEMP-MAX > 25.0
002810        COMPUTE WS-TEMP-FACTOR-CMP ROUNDED =
002820                (PVN-TEMP-MAX - 25.0) / 10.0
002830        COMPUTE WS-VOL-BASE ROUNDED =
002840                WS-VOL-BASE +
002850                (WS-VOL-BASE * WS-TEMP-FACTOR-CMP * 0.1)
002860     END-IF
002870
002880*    RIEGO-034: TOPE MINIMO Y MAXIMO PARA QUE NINGUN AJUSTE DEJE
002890*    UN VOLUMEN SUGERIDO IRRISORIO O EXCESIVO, CUALQUIERA SEA LA
002900*    COMBINACION DE LLUVIA Y TEMPERATURA DEL DIA.
002910     IF WS-VOL-BASE < 20.00
002920        MOVE 20.00 TO WS-VOL-BASE
002930     END-IF
002940     IF WS-VOL-BASE > 150.00
002950        MOVE 150.00 TO WS-VOL-BASE
002960     END-IF
002970
002980     ADD 1 TO WS-CNT-FAVORABLES.
002990
003000 2020-CALC-VOLUMEN-BASE-F. EXIT.
003010
003020
003030*---- INFORME DEL DIA FAVORABLE ENCONTRADO -----------------------
003040 2030-MOSTRAR-DIA-I.
003050
003060     MOVE WS-VOL-BASE TO WS-VOL-BASE-PRINT
003070*    SE REACOMODA LA FECHA NUMERICA DE LA PREVISION A DD/MM/AAAA
003080*    PORQUE ES EL FORMATO QUE ESPERA LEER EL AREA DE RIEGO EN
003090*    ESTE LISTADO POR PANTALLA.
003100     MOVE PVN-FECHA-R TO WS-FECHA-DISPLAY-R
003110     STRING WS-FD-DIA '/' WS-FD-MES '/' WS-FD-ANIO
003120        DELIMITED BY SIZE INTO WS-FECHA-PRINT
003130
003140     DISPLAY ' '
003150     DISPLAY '---------------------------------------------'
003160     DISPLAY 'ESTACION ..........: ' PVN-ESTACION-ID
003170     DISPLAY 'FECHA .............: ' WS-FECHA-PRINT
003180     DISPLAY 'DIA FAVORABLE PARA RIEGO'
003190     DISPLAY 'VOLUMEN BASE SUGERIDO (L): ' WS-VOL-BASE-PRINT.
003200
003210 2030-MOSTRAR-DIA-F. EXIT.
003220
003230
003240*-----------------------------------------------------------------
003250 2100-LEER-I.
003260
003270*    READ...INTO PORQUE WS-REG-PREVISION TRAE LOS 88-LEVELS
003280*    PVN-LLUVIA-INFORMADA / PVN-VIENTO-INFORMADA /
003290*    PVN-TEMP-MAX-INFORMADA QUE 2010-EVALUAR-FAVORABLE-I
003300*    NECESITA PARA SABER SI CADA DATO CLIMATICO ES CONFIABLE.
003310     READ ENTRADA INTO WS-REG-PREVISION
003320
003330     EVALUATE FS-ENT
003340        WHEN '00'
003350           ADD 1 TO WS-CNT-LEIDOS
003360        WHEN '10'
003370           SET WS-FIN-LECTURA TO TRUE
003380        WHEN OTHER
003390           DISPLAY '*ERROR EN LECTURA ENTRADA : ' FS-ENT
003400           SET WS-FIN-LECTURA TO TRUE
003410     END-EVALUATE.
003420
003430 2100-LEER-F. EXIT.
003440
003450
003460*---- TOTALES DE CORRIDA: RIEGO-052 ------------------------------
003470 9999-FINAL-I.
003480
003490     DISPLAY ' '
003500     DISPLAY '=============================================='
003510     DISPLAY '   PLANIFICADOR DE DIAS FAVORABLES - PROGM47S'
003520
003530     MOVE WS-CNT-LEIDOS TO WS-CNT-PRINT
003540     DISPLAY '   DIAS LEIDOS .............: ' WS-CNT-PRINT
003550
003560     MOVE WS-CNT-FAVORABLES TO WS-CNT-PRINT
003570     DISPLAY '   DIAS FAVORABLES .........: ' WS-CNT-PRINT
003580     DISPLAY '=============================================='
003590
003600*    UN SOLO CLOSE PORQUE ES EL UNICO ARCHIVO DEL PROGRAMA; NO
003610*    HAY OTRO CLOSE QUE PUEDA QUEDAR PENDIENTE SI ESTE FALLA.
003620     CLOSE ENTRADA
003630     IF FS-ENT IS NOT EQUAL '00' THEN
003640        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT
003650        MOVE 9999 TO RETURN-CODE
003660     END-IF.
003670
003680 9999-FINAL-F. EXIT.

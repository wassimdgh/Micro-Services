000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PROGM48S.
000120 AUTHOR. L FRANCO VEGA.
000130 INSTALLATION. GERENCIA DE SISTEMAS - AREA RIEGO.
000140 DATE-WRITTEN. 09-19-1993.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - GERENCIA DE SISTEMAS.
000170*****************************************************************
000180*    AGREGADOR DIARIO DE LECTURAS METEOROLOGICAS HORARIAS       *
000190*    ============================================================
000200*  ESTE PROGRAMA PROCESA UN ARCHIVO SECUENCIAL DE LECTURAS       *
000210*  HORARIAS DE UNA ESTACION METEOROLOGICA, SIN ORDENAR POR       *
000220*  FECHA, Y LAS AGRUPA POR DIA (10 PRIMERAS POSICIONES DEL       *
000230*  INSTANTE DE LA LECTURA) MEDIANTE UNA TABLA EN MEMORIA, YA     *
000240*  QUE EL CORTE DE CONTROL CLASICO REQUIERE ENTRADA ORDENADA.    *
000250*  - ABRIR ARCHIVO DE ENTRADA Y VALIDAR SU ESTADO.               *
000260*  - LEER TODAS LAS LECTURAS HORARIAS SECUENCIALMENTE.           *
000270*  - ACUMULAR POR DIA: TEMPERATURA MAXIMA Y MINIMA, SUMA DE      *
000280*    PRECIPITACION, SUMA DE VIENTO Y CANTIDAD DE LECTURAS.       *
000290*  - AL FINALIZAR, GRABAR UN REGISTRO DE PREVISION DIARIA POR    *
000300*    CADA DIA DE LA TABLA, CON EL VIENTO PROMEDIADO.             *
000310*  - MANEJAR ERRORES DE APERTURA, LECTURA, GRABACION Y CIERRE.   *
000320*-----------------------------------------------------------------
000330*    HISTORIAL DE CAMBIOS
000340*-----------------------------------------------------------------
000350*    FECHA      INIC  PEDIDO      DESCRIPCION
000360*    ---------- ----  ----------  --------------------------
000370*    1993-09-19 LFV   RIEGO-006   ALTA DEL PROGRAMA.
000380*    1993-09-19 LFV   RIEGO-006   TABLA DE HASTA 31 DIAS EN
000390*                                 MEMORIA PARA ACUMULAR SIN
000400*                                 NECESIDAD DE ORDENAR POR
000410*                                 FECHA (VER PEDIDO RIEGO-006
000420*                                 ADJUNTO).
000430*    1994-04-27 LFV   RIEGO-030   NUMERO DE ESTACION TOMADO
000440*                                 POR PARAMETRO DE CONSOLA AL
000450*                                 NO VENIR EN LA LECTURA
000460*                                 HORARIA.
000470*    1995-10-02 CBA   RIEGO-036   REDONDEO A UN DECIMAL DE LOS
000480*                                 ACUMULADOS AL GRABAR LA
000490*                                 PREVISION DIARIA.
000500*    1998-05-19 MTR   RIEGO-041   REVISION GENERAL PARA EL
000510*                                 CAMBIO DE SIGLO (AÑO 2000):
000520*                                 LA FECHA DEL DIA SE TOMA DE
000530*                                 LA LECTURA, NO DEL RELOJ DEL
000540*                                 SISTEMA, POR LO QUE NO
000550*                                 REQUIERE VENTANA DE SIGLO.
000560*    2001-04-05 GDP   RIEGO-052   TOTAL DE LECTURAS Y DE DIAS
000570*                                 GRABADOS A PEDIDO DE CONTROL
000580*                                 DE GESTION DE RIEGO.
000590*    2007-04-02 GDP   RIEGO-066   COMENTARIOS AMPLIADOS EN LA
000600*                                 DIVISION PROCEDURE Y EN LOS
000610*                                 CAMPOS DE WORKING-STORAGE A
000620*                                 PEDIDO DE AUDITORIA DE MAN-
000630*                                 TENIBILIDAD DE SISTEMAS. SIN
000640*                                 CAMBIOS DE LOGICA NI LAYOUT.
000650*-----------------------------------------------------------------
000660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000670*    NOTAS DE OPERACION Y RESTRICCIONES
000680*-----------------------------------------------------------------
000690*    ESTE PROGRAMA CORRE ANTES DE PROGM45S EN LA CADENA DIARIA
000700*    DE RIEGO: ARMA EL ARCHIVO DE PREVISIONES DIARIAS QUE
000710*    PROGM45S (Y PROGM47S, POR SEPARADO) VAN A CONSUMIR.
000720*      DDENTRA - LECTURAS METEOROLOGICAS HORARIAS DE LA
000730*                ESTACION (ENTRADA, SOLO LECTURA, SIN ORDENAR
000740*                POR FECHA).
000750*      DDSALID - PREVISIONES DIARIAS AGREGADAS, UN REGISTRO
000760*                POR DIA DISTINTO ENCONTRADO EN DDENTRA
000770*                (SALIDA).
000780*    RIEGO-030: EL NUMERO DE ESTACION NO VIENE EN LA LECTURA
000790*    HORARIA, ASI QUE SE PIDE POR PARAMETRO DE CONSOLA AL
000800*    OPERADOR QUE LANZA LA CORRIDA; SI SE OMITE QUEDA EN CERO
000810*    Y ASI SALE GRABADO EN TODOS LOS PVN-ESTACION-ID DEL DIA.
000820*    RESTRICCION CONOCIDA: LA TABLA EN MEMORIA SOLO ADMITE 31
000830*    DIAS DISTINTOS POR CORRIDA (RIEGO-006); SI DDENTRA TRAE
000840*    LECTURAS DE MAS DE 31 DIAS DIFERENTES, LAS QUE EXCEDEN EL
000850*    LIMITE SE DESCARTAN CON UN DISPLAY DE ADVERTENCIA Y NO
000860*    LLEGAN A GENERAR NI ACTUALIZAR NINGUNA PREVISION.
000870*-----------------------------------------------------------------
000880*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970
000980     SELECT ENTRADA ASSIGN DDENTRA
000990     FILE STATUS IS FS-ENT.
001000
001010     SELECT SALIDA  ASSIGN DDSALID
001020     FILE STATUS IS FS-SAL.
001030
001040*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001050 DATA DIVISION.
001060 FILE SECTION.
001070
001080 FD  ENTRADA
001090     BLOCK CONTAINS 0 RECORDS
001100     RECORDING MODE IS F.
001110 01  REG-ENTRADA  PIC X(70).
001120
001130 FD  SALIDA
001140     BLOCK CONTAINS 0 RECORDS
001150     RECORDING MODE IS F.
001160 01  REG-SALIDA   PIC X(100).
001170
001180 WORKING-STORAGE SECTION.
001190*========================*
001200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001210
001220*----  ARCHIVOS  -------------------------------------------------
001230 77  FS-ENT                PIC XX            VALUE SPACES.
001240 77  FS-SAL                PIC XX            VALUE SPACES.
001250 77  WS-STATUS-FIN         PIC X             VALUE 'N'.
001260     88  WS-FIN-LECTURA                      VALUE 'Y'.
001270     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
001280
001290*----  PARAMETRO DE CONSOLA: NUMERO DE ESTACION  -----------------
001300*    RIEGO-030: SE LEE UNA SOLA VEZ AL INICIO Y SE REPITE EN
001310*    TODOS LOS REGISTROS DE PREVISION QUE GRABA ESTA CORRIDA.
001320 77  WS-ESTACION-PARM      PIC 9(09)         VALUE ZEROS.
001330
001340*----  CONTADORES DE CORRIDA (COMP POR SER MERO CONTEO)  ---------
001350*    SE MUESTRAN AMBOS AL FINAL EN 9999-FINAL-I, A PEDIDO DE
001360*    CONTROL DE GESTION DE RIEGO (RIEGO-052).
001370 77  WS-CNT-LEIDOS         PIC S9(07) COMP   VALUE ZERO.
001380 77  WS-CNT-DIAS-GRAB      PIC S9(07) COMP   VALUE ZERO.
001390*    AREA EDITADA PARA DISPLAY DE LOS CONTADORES COMP; UN CAMPO
001400*    COMP NO SE PUEDE MOSTRAR DIRECTO POR DISPLAY SIN PASAR
001410*    ANTES POR UNA PIC EDITADA.
001420 77  WS-CNT-PRINT          PIC ZZZZZ9.
001430
001440*----  TABLA DE ACUMULACION DIARIA (HASTA 31 DIAS)  --------------
001450*    RIEGO-006: LA ENTRADA NO VIENE ORDENADA POR FECHA, ASI QUE
001460*    NO SE PUEDE USAR UN CORTE DE CONTROL CLASICO; EN SU LUGAR
001470*    SE MANTIENE ESTA TABLA EN MEMORIA CON UNA ENTRADA POR DIA
001480*    DISTINTO ENCONTRADO, BUSCADA SECUENCIALMENTE EN CADA
001490*    LECTURA (VER 2200/2205 MAS ABAJO).
001500 77  WS-CNT-DIAS-TABLA     PIC S9(03) COMP   VALUE ZERO.
001510*    INDICE DE TRABAJO SOBRE WS-DIA-ENTRY, REUTILIZADO TANTO
001520*    PARA LA BUSQUEDA DEL DIA COMO PARA EL RECORRIDO FINAL DE
001530*    GRABACION EN 3000-ESCRIBIR-DIAS-I.
001540 77  WS-SUB-DIA            PIC S9(03) COMP   VALUE ZERO.
001550*    SWITCH DE RESULTADO DE 2200-BUSCAR-DIA-I; SE CONSULTA
001560*    DESDE 2000-PROCESO-I PARA DECIDIR ENTRE ALTA Y ACUMULACION.
001570 77  WS-DIA-HALLADO        PIC X             VALUE 'N'.
001580     88  WS-DIA-HALLADO-SI                   VALUE 'S'.
001590
001600*    UNA ENTRADA POR DIA DISTINTO; TEMP-MAX/MIN ARRANCAN CON LA
001610*    PRIMERA LECTURA DEL DIA Y SE VAN CORRIGIENDO EN
001620*    2210-ACUMULAR-DIA-I, MIENTRAS QUE LLUVIA Y VIENTO SE VAN
001630*    SUMANDO PARA PROMEDIAR O TOTALIZAR AL GRABAR (RIEGO-036).
001640 01  WS-TABLA-DIARIA.
001650     03  WS-DIA-ENTRY OCCURS 31 TIMES.
001660         05  WS-DIA-FECHA        PIC X(10)        VALUE SPACES.
001670         05  WS-DIA-TEMP-MAX     PIC S9(03)V9(01) VALUE ZEROS.
001680         05  WS-DIA-TEMP-MIN     PIC S9(03)V9(01) VALUE ZEROS.
001690         05  WS-DIA-LLUVIA-SUM   PIC 9(04)V9(01)  VALUE ZEROS.
001700         05  WS-DIA-VIENTO-SUM   PIC 9(04)V9(01)  VALUE ZEROS.
001710         05  WS-DIA-CANT-LECT    PIC S9(03) COMP  VALUE ZERO.
001720         05  FILLER              PIC X(01)        VALUE SPACE.
001730
001740*----  CONVERSION DE FECHA TEXTO (AAAA-MM-DD) A NUMERICA  --------
001750*    HOR-FEC-TEXTO Y WS-DIA-FECHA VIAJAN EN TEXTO PORQUE ASI
001760*    VIENEN EN LA LECTURA HORARIA; RECIEN AL GRABAR LA
001770*    PREVISION DIARIA HACE FALTA LA FECHA EN FORMATO NUMERICO
001780*    PVN-FECHA, DE AHI ESTAS DOS AREAS DE CONVERSION.
001790 01  WS-FECHA-CONV-TXT.
001800     03  WS-FCX-ANIO           PIC X(04).
001810     03  FILLER                PIC X(01).
001820     03  WS-FCX-MES            PIC X(02).
001830     03  FILLER                PIC X(01).
001840     03  WS-FCX-DIA            PIC X(02).
001850 01  WS-FECHA-CONV-TXT-R REDEFINES WS-FECHA-CONV-TXT
001860                            PIC X(10).
001870
001880 01  WS-FECHA-CONV-NUM.
001890     03  WS-FCN-ANIO           PIC 9(04).
001900     03  WS-FCN-MES            PIC 9(02).
001910     03  WS-FCN-DIA            PIC 9(02).
001920*    REDEFINE NUMERICO COMPACTO, EL QUE REALMENTE SE MUEVE A
001930*    PVN-FECHA EN 3010-GRABAR-PREVIS-I.
001940 01  WS-FECHA-CONV-NUM-R REDEFINES WS-FECHA-CONV-NUM
001950                            PIC 9(08).
001960
001970*----  PROMEDIO DE VIENTO DEL DIA  -------------------------------
001980*    EL VIENTO SE PROMEDIA (Y NO SE TOTALIZA COMO LA LLUVIA)
001990*    PORQUE PVN-VIENTO ES UNA VELOCIDAD INSTANTANEA REPRESENTA-
002000*    TIVA DEL DIA, NO UNA CANTIDAD ACUMULABLE COMO LOS
002010*    MILIMETROS DE LLUVIA.
002020 01  WS-VIENTO-PROMEDIO-AREA.
002030     03  WS-VIENTO-PROM        PIC 9(03)V9(01)  VALUE ZEROS.
002040*    REDEFINE USADO SOLO PARA TENER UNA VISTA NUMERICA UNIFICA-
002050*    DA DEL PROMEDIO SIN EL PUNTO DECIMAL IMPLICITO.
002060 01  WS-VIENTO-PROMEDIO-R REDEFINES WS-VIENTO-PROMEDIO-AREA
002070                            PIC 9(04).
002080
002090*//// COPYS DE LAYOUT DE LECTURA HORARIA Y DE SALIDA /////////////
002100*    WS-REG-LECTURA-HOR (PGM_48-CP-HORARI) ES EL LAYOUT DE
002110*    ENTRADA, EXCLUSIVO DE ESTE PROGRAMA. WS-REG-PREVISION
002120*    (PGM_45-CP-PREVIS) ES EL MISMO LAYOUT DE SALIDA QUE
002130*    CONSUMEN PROGM45S Y PROGM47S.
002140     COPY PGM_48-CP-HORARI.
002150     COPY PGM_45-CP-PREVIS.
002160*////////////////////////////////////////////////////////////////
002170
002180 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002190
002200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002210 PROCEDURE DIVISION.
002220
002230 MAIN-PROGRAM-INICIO.
002240
002250*    LA GRABACION DE LA SALIDA (3000-ESCRIBIR-DIAS-I) NO SE
002260*    HACE ACA SINO DESDE 9999-FINAL-I, PORQUE HASTA QUE NO SE
002270*    TERMINA DE LEER TODO DDENTRA NO SE SABE SI UNA LECTURA
002280*    TARDIA VA A MODIFICAR UN DIA YA CARGADO EN LA TABLA.
002290     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
002300     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
002310                            UNTIL WS-FIN-LECTURA.
002320     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
002330
002340*    GOBACK Y NO STOP RUN, POR SER EL RETORNO ESTANDAR DE ESTA
002350*    INSTALACION PARA PROGRAMAS BATCH DE PRIMER NIVEL.
002360 MAIN-PROGRAM-FINAL. GOBACK.
002370
002380
002390*-----------------------------------------------------------------
002400 1000-INICIO-I.
002410
002420*    RIEGO-030: NUMERO DE ESTACION POR PARAMETRO, PORQUE LA
002430*    LECTURA HORARIA NO LO TRAE.
002440     ACCEPT WS-ESTACION-PARM FROM CONSOLE
002450
002460     SET WS-NO-FIN-LECTURA TO TRUE
002470
002480     OPEN INPUT  ENTRADA
002490     IF FS-ENT IS NOT EQUAL '00' THEN
002500        DISPLAY '* ERROR EN OPEN ENTRADA INICIO = ' FS-ENT
002510        SET  WS-FIN-LECTURA TO TRUE
002520     END-IF
002530
002540     OPEN OUTPUT SALIDA
002550     IF FS-SAL IS NOT EQUAL '00' THEN
002560        DISPLAY '* ERROR EN OPEN SALIDA  INICIO = ' FS-SAL
002570        SET  WS-FIN-LECTURA TO TRUE
002580     END-IF.
002590
002600 1000-INICIO-F. EXIT.
002610
002620
002630*-----------------------------------------------------------------
002640 2000-PROCESO-I.
002650
002660*    CADA LECTURA HORARIA CAE EN UN DIA YA EXISTENTE EN LA
002670*    TABLA O ABRE UNO NUEVO; NUNCA SE DESCARTA UNA LECTURA
002680*    VALIDA SALVO QUE LA TABLA YA ESTE LLENA (VER 2100).
002690     PERFORM 2500-LEER-I THRU 2500-LEER-F
002700
002710     IF NOT WS-FIN-LECTURA THEN
002720        PERFORM 2200-BUSCAR-DIA-I THRU 2200-BUSCAR-DIA-F
002730        IF WS-DIA-HALLADO-SI
002740           PERFORM 2210-ACUMULAR-DIA-I THRU 2210-ACUMULAR-DIA-F
002750        ELSE
002760           PERFORM 2100-CREAR-DIA-I THRU 2100-CREAR-DIA-F
002770        END-IF
002780     END-IF.
002790
002800 2000-PROCESO-F. EXIT.
002810
002820
002830*---- BUSQUEDA SECUENCIAL DEL DIA EN LA TABLA --------------------
002840 2200-BUSCAR-DIA-I.
002850
002860*    BUSQUEDA SECUENCIAL Y NO POR CLAVE PORQUE LA TABLA TIENE A
002870*    LO SUMO 31 ENTRADAS; NO JUSTIFICA UNA BUSQUEDA BINARIA NI
002880*    UN INDICE ORDENADO.
002890     MOVE 'N' TO WS-DIA-HALLADO
002900     MOVE ZERO TO WS-SUB-DIA
002910
002920     PERFORM 2205-COMPARAR-DIA-I THRU 2205-COMPARAR-DIA-F
002930        VARYING WS-SUB-DIA FROM 1 BY 1
002940        UNTIL WS-SUB-DIA > WS-CNT-DIAS-TABLA
002950           OR WS-DIA-HALLADO-SI.
002960
002970 2200-BUSCAR-DIA-F. EXIT.
002980
002990
003000*-----------------------------------------------------------------
003010 2205-COMPARAR-DIA-I.
003020
003030*    LA COMPARACION ES POR TEXTO (HOR-FEC-TEXTO CONTRA
003040*    WS-DIA-FECHA) PORQUE NO HACE FALTA CONVERTIR A NUMERICO
003050*    SOLO PARA SABER SI DOS LECTURAS PERTENECEN AL MISMO DIA.
003060     IF HOR-FEC-TEXTO = WS-DIA-FECHA (WS-SUB-DIA)
003070        MOVE 'S' TO WS-DIA-HALLADO
003080     END-IF.
003090
003100 2205-COMPARAR-DIA-F. EXIT.
003110
003120
003130*---- ALTA DE UN DIA NUEVO EN LA TABLA ---------------------------
003140 2100-CREAR-DIA-I.
003150
003160*    RIEGO-006: LIMITE DURO DE 31 DIAS POR CORRIDA; SI SE
003170*    SUPERA, LA LECTURA SE DESCARTA CON UN AVISO EN LUGAR DE
003180*    ABORTAR TODA LA CORRIDA, YA QUE EL RESTO DE LOS DIAS SIGUE
003190*    SIENDO VALIDO.
003200     IF WS-CNT-DIAS-TABLA < 31
003210        ADD 1 TO WS-CNT-DIAS-TABLA
003220        MOVE WS-CNT-DIAS-TABLA TO WS-SUB-DIA
003230*       LA PRIMERA LECTURA DEL DIA FIJA TEMP-MAX Y TEMP-MIN AL
003240*       MISMO VALOR; RECIEN LAS LECTURAS SIGUIENTES (2210) LOS
003250*       VAN ABRIENDO HACIA ARRIBA O HACIA ABAJO.
003260        MOVE HOR-FEC-TEXTO   TO WS-DIA-FECHA (WS-SUB-DIA)
003270        MOVE HOR-TEMP-2M     TO WS-DIA-TEMP-MAX (WS-SUB-DIA)
003280        MOVE HOR-TEMP-2M     TO WS-DIA-TEMP-MIN (WS-SUB-DIA)
003290        MOVE HOR-PRECIP      TO WS-DIA-LLUVIA-SUM (WS-SUB-DIA)
003300        MOVE HOR-VIENTO      TO WS-DIA-VIENTO-SUM (WS-SUB-DIA)
003310        MOVE 1               TO WS-DIA-CANT-LECT (WS-SUB-DIA)
003320     ELSE
003330        DISPLAY '* ERROR: TABLA DE DIAS LLENA, SE DESCARTA '
003340                'LECTURA DE ' HOR-FEC-TEXTO
003350     END-IF.
003360
003370 2100-CREAR-DIA-F. EXIT.
003380
003390
003400*---- ACUMULACION DE UNA LECTURA MAS EN UN DIA YA EXISTENTE  -----
003410 2210-ACUMULAR-DIA-I.
003420
003430*       LOS DOS IF SIGUIENTES SON INDEPENDIENTES (NO
003440*       ELSE-IF): UNA MISMA LECTURA HORARIA PUEDE, EN TEORIA,
003450*       EMPATAR CONTRA EL MAXIMO Y TAMBIEN CONTRA EL MINIMO SI
003460*       ES LA UNICA LECTURA DEL DIA HASTA EL MOMENTO.
003470     IF HOR-TEMP-2M > WS-DIA-TEMP-MAX (WS-SUB-DIA)
003480        MOVE HOR-TEMP-2M TO WS-DIA-TEMP-MAX (WS-SUB-DIA)
003490     END-IF
003500     IF HOR-TEMP-2M < WS-DIA-TEMP-MIN (WS-SUB-DIA)
003510        MOVE HOR-TEMP-2M TO WS-DIA-TEMP-MIN (WS-SUB-DIA)
003520     END-IF
003530
003540*    LLUVIA Y VIENTO SE ACUMULAN COMO SUMA CORRIDA; LA LLUVIA
003550*    SE GRABA TOTALIZADA (RIEGO-036) Y EL VIENTO SE DIVIDE POR
003560*    LA CANTIDAD DE LECTURAS RECIEN AL GRABAR (3010).
003570     ADD HOR-PRECIP TO WS-DIA-LLUVIA-SUM (WS-SUB-DIA)
003580     ADD HOR-VIENTO TO WS-DIA-VIENTO-SUM (WS-SUB-DIA)
003590     ADD 1          TO WS-DIA-CANT-LECT  (WS-SUB-DIA).
003600
003610 2210-ACUMULAR-DIA-F. EXIT.
003620
003630
003640*-----------------------------------------------------------------
003650 2500-LEER-I.
003660
003670*    READ...INTO PORQUE WS-REG-LECTURA-HOR TRAE LOS CAMPOS
003680*    HOR-FEC-TEXTO / HOR-TEMP-2M / HOR-PRECIP / HOR-VIENTO QUE
003690*    USAN TODOS LOS PARRAFOS DE BUSQUEDA Y ACUMULACION.
003700     READ ENTRADA INTO WS-REG-LECTURA-HOR
003710     EVALUATE FS-ENT
003720        WHEN '00'
003730           ADD 1 TO WS-CNT-LEIDOS
003740        WHEN '10'
003750           SET WS-FIN-LECTURA TO TRUE
003760        WHEN OTHER
003770           DISPLAY '*ERROR EN LECTURA ENTRADA INICIO : ' FS-ENT
003780           SET WS-FIN-LECTURA TO TRUE
003790     END-EVALUATE.
003800
003810 2500-LEER-F. EXIT.
003820
003830
003840*---- GRABA UN REGISTRO DE PREVISION DIARIA POR CADA DIA DE TABLA
003850*    RIEGO-036
003860 3000-ESCRIBIR-DIAS-I.
003870
003880*    ESTE PARRAFO SOLO SE EJECUTA UNA VEZ, DESDE 9999-FINAL-I,
003890*    DESPUES QUE DDENTRA TERMINO DE LEERSE POR COMPLETO Y LA
003900*    TABLA YA TIENE SU CONTENIDO DEFINITIVO PARA LA CORRIDA.
003910     PERFORM 3010-GRABAR-PREVIS-I THRU 3010-GRABAR-PREVIS-F
003920        VARYING WS-SUB-DIA FROM 1 BY 1
003930        UNTIL WS-SUB-DIA > WS-CNT-DIAS-TABLA.
003940
003950 3000-ESCRIBIR-DIAS-F. EXIT.
003960
003970
003980*-----------------------------------------------------------------
003990 3010-GRABAR-PREVIS-I.
004000
004010*    MOVE SPACES INICIAL PARA QUE NINGUN CAMPO DE PVN-XXX
004020*    ARRASTRE BASURA DEL REGISTRO GRABADO EN LA VUELTA ANTERIOR
004030*    DE ESTE MISMO PERFORM VARYING.
004040     MOVE SPACES TO WS-REG-PREVISION
004050     MOVE WS-SUB-DIA          TO PVN-ID
004060     MOVE WS-ESTACION-PARM    TO PVN-ESTACION-ID
004070
004080*    LA FECHA DEL DIA SE ARMA CONVIRTIENDO EL TEXTO AAAA-MM-DD
004090*    DE LA TABLA A LOS TRES COMPONENTES NUMERICOS QUE PIDE
004100*    PVN-FECHA; RIEGO-041 CONFIRMA QUE ESTA FECHA SALE DE LA
004110*    LECTURA Y NO DEL RELOJ, POR LO QUE NO NECESITA VENTANA DE
004120*    SIGLO.
004130     MOVE WS-DIA-FECHA (WS-SUB-DIA) TO WS-FECHA-CONV-TXT-R
004140     MOVE WS-FCX-ANIO TO WS-FCN-ANIO
004150     MOVE WS-FCX-MES  TO WS-FCN-MES
004160     MOVE WS-FCX-DIA  TO WS-FCN-DIA
004170     MOVE WS-FECHA-CONV-NUM-R TO PVN-FECHA
004180
004190     MOVE WS-DIA-TEMP-MAX (WS-SUB-DIA) TO PVN-TEMP-MAX
004200     MOVE WS-DIA-TEMP-MIN (WS-SUB-DIA) TO PVN-TEMP-MIN
004210     MOVE WS-DIA-LLUVIA-SUM (WS-SUB-DIA) TO PVN-LLUVIA-PREV
004220
004230*    RIEGO-036: EL VIENTO SE GRABA PROMEDIADO Y REDONDEADO A UN
004240*    DECIMAL, NO TOTALIZADO COMO LA LLUVIA.
004250     COMPUTE WS-VIENTO-PROM ROUNDED =
004260             WS-DIA-VIENTO-SUM (WS-SUB-DIA) /
004270             WS-DIA-CANT-LECT (WS-SUB-DIA)
004280     MOVE WS-VIENTO-PROM TO PVN-VIENTO
004290
004300*    LOS CUATRO DATOS CLIMATICOS SIEMPRE QUEDAN INFORMADOS
004310*    PORQUE TODA ENTRADA EN LA TABLA VIENE DE AL MENOS UNA
004320*    LECTURA HORARIA REAL; NO HAY CASO DE DIA "VACIO".
004330     SET PVN-TEMP-MAX-INFORMADA TO TRUE
004340     SET PVN-TEMP-MIN-INFORMADA TO TRUE
004350     SET PVN-LLUVIA-INFORMADA   TO TRUE
004360     SET PVN-VIENTO-INFORMADA   TO TRUE
004370
004380     WRITE REG-SALIDA FROM WS-REG-PREVISION
004390
004400     IF FS-SAL NOT = '00'
004410        DISPLAY '* ERROR EN GRABAR SALIDA = ' FS-SAL
004420        MOVE 9999 TO RETURN-CODE
004430     ELSE
004440        ADD 1 TO WS-CNT-DIAS-GRAB
004450     END-IF.
004460
004470 3010-GRABAR-PREVIS-F. EXIT.
004480
004490
004500*---- TOTALES DE CORRIDA: RIEGO-052 ------------------------------
004510 9999-FINAL-I.
004520
004530*    LA GRABACION DE TODOS LOS DIAS DE LA TABLA SE HACE RECIEN
004540*    ACA, YA CON DDENTRA COMPLETAMENTE LEIDO (VER COMENTARIO DE
004550*    MAIN-PROGRAM-INICIO).
004560     PERFORM 3000-ESCRIBIR-DIAS-I THRU 3000-ESCRIBIR-DIAS-F
004570
004580     DISPLAY ' '
004590     DISPLAY '=============================================='
004600     DISPLAY '   AGREGADOR DIARIO DE CLIMA - PROGM48S'
004610
004620     MOVE WS-CNT-LEIDOS TO WS-CNT-PRINT
004630     DISPLAY '   LECTURAS LEIDAS .........: ' WS-CNT-PRINT
004640
004650     MOVE WS-CNT-DIAS-GRAB TO WS-CNT-PRINT
004660     DISPLAY '   DIAS GRABADOS ...........: ' WS-CNT-PRINT
004670     DISPLAY '=============================================='
004680
004690*    LOS DOS CLOSE SE INTENTAN AUNQUE EL PRIMERO HAYA FALLADO,
004700*    PARA NO DEJAR ARCHIVOS ABIERTOS AL FINAL DE LA CORRIDA.
004710     CLOSE ENTRADA
004720     IF FS-ENT IS NOT EQUAL '00' THEN
004730        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT
004740        MOVE 9999 TO RETURN-CODE
004750     END-IF
004760
004770     CLOSE SALIDA
004780     IF FS-SAL IS NOT EQUAL '00' THEN
004790        DISPLAY '* ERROR EN CLOSE SALIDA  = ' FS-SAL
004800        MOVE 9999 TO RETURN-CODE
004810     END-IF.
004820
004830 9999-FINAL-F. EXIT.

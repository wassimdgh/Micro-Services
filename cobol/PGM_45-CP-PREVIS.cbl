000010*////////////////// (PREVISION METEOROLOGICA) ////////////////////
000020***************************************************************
000030*     LAYOUT PREVISION DIARIA DE CLIMA                         *
000040*     LARGO REGISTRO = 100 BYTES                                *
000050*     ARCHIVO DDPREV EN PROGM45S / DDENTRA EN PROGM47S /        *
000060*     DDSALID (SALIDA DIARIA) EN PROGM48S                       *
000062*     RIEGO-041 (LGM): SE AMPLIA EL LAYOUT (POS. 047-100) CON   *
000064*     CAMPOS DE AUDITORIA Y RESERVA, SIN TOCAR LAS POSICIONES   *
000066*     001-046 YA CONSUMIDAS POR PROGM45S/47S/48S.               *
000070***************************************************************
000080 01  WS-REG-PREVISION.
000090*     POSICION RELATIVA (001:09) NUMERO DE PREVISION
000100     03  PVN-ID                  PIC 9(09)      VALUE ZEROS.
000110*     POSICION RELATIVA (010:09) NUMERO DE ESTACION METEOROLOGICA
000120     03  PVN-ESTACION-ID         PIC 9(09)      VALUE ZEROS.
000130*     POSICION RELATIVA (019:08) FECHA DE LA PREVISION (AAAAMMDD)
000140     03  PVN-FECHA               PIC 9(08)      VALUE ZEROS.
000150*     REDEFINE PARA DESGLOSAR AÑO / MES / DIA
000160     03  PVN-FECHA-R REDEFINES PVN-FECHA.
000170         05  PVN-FEC-ANIO        PIC 9(04).
000180         05  PVN-FEC-MES         PIC 9(02).
000190         05  PVN-FEC-DIA         PIC 9(02).
000200*     POSICION RELATIVA (027:04) TEMPERATURA MAXIMA, C, 1 DECIMAL
000210     03  PVN-TEMP-MAX            PIC S9(03)V9(01) VALUE ZEROS.
000220*     POSICION RELATIVA (031:04) TEMPERATURA MINIMA, C, 1 DECIMAL
000230     03  PVN-TEMP-MIN            PIC S9(03)V9(01) VALUE ZEROS.
000240*     POSICION RELATIVA (035:04) LLUVIA PREVISTA, MM, 1 DECIMAL
000250     03  PVN-LLUVIA-PREV         PIC 9(03)V9(01)  VALUE ZEROS.
000260*     POSICION RELATIVA (039:04) VIENTO PREVISTO, KM/H, 1 DECIMAL
000270     03  PVN-VIENTO              PIC 9(03)V9(01)  VALUE ZEROS.
000280*     POSICION RELATIVA (043:04) INDICADORES DE DATO INFORMADO
000290*     EL SERVICIO METEOROLOGICO NO SIEMPRE INFORMA LOS 4 DATOS
000300     03  PVN-INDICADORES.
000310*         S = DATO INFORMADO POR LA ESTACION / N = DATO NULO
000320         05  PVN-IND-TEMP-MAX    PIC X(01)     VALUE 'S'.
000330             88  PVN-TEMP-MAX-INFORMADA   VALUE 'S'.
000340             88  PVN-TEMP-MAX-NULA        VALUE 'N'.
000350         05  PVN-IND-TEMP-MIN    PIC X(01)     VALUE 'S'.
000360             88  PVN-TEMP-MIN-INFORMADA   VALUE 'S'.
000370             88  PVN-TEMP-MIN-NULA        VALUE 'N'.
000380         05  PVN-IND-LLUVIA      PIC X(01)     VALUE 'S'.
000390             88  PVN-LLUVIA-INFORMADA     VALUE 'S'.
000400             88  PVN-LLUVIA-NULA          VALUE 'N'.
000410         05  PVN-IND-VIENTO      PIC X(01)     VALUE 'S'.
000420             88  PVN-VIENTO-INFORMADA     VALUE 'S'.
000430             88  PVN-VIENTO-NULA          VALUE 'N'.
000440*     ---- ZONA DE AUDITORIA / EXPANSION (RIEGO-041) ------------
000450*     POSICION RELATIVA (047:02) SELLO DE TIPO DE REGISTRO
000460     03  PVN-TIPO-REGISTRO       PIC X(02)      VALUE 'PV'.
000470*     POSICION RELATIVA (049:02) VERSION DEL LAYOUT DEL REGISTRO
000480     03  PVN-VERSION-LAYOUT      PIC 9(02)      VALUE 01.
000490*     POSICION RELATIVA (051:08) FECHA DE ALTA DEL REGISTRO
000500     03  PVN-FECHA-ALTA          PIC 9(08)      VALUE ZEROS.
000510*     POSICION RELATIVA (059:08) FECHA DE ULTIMO MANTENIMIENTO
000520     03  PVN-FECHA-ULT-MANT      PIC 9(08)      VALUE ZEROS.
000530*     POSICION RELATIVA (067:08) USUARIO DEL ULTIMO MANTENIMIENTO
000540     03  PVN-USUARIO-ULT-MANT    PIC X(08)      VALUE SPACES.
000550*     POSICION RELATIVA (075:04) TERMINAL DEL ULTIMO MANTENIMIENTO
000560     03  PVN-TERMINAL-ULT-MANT   PIC X(04)      VALUE SPACES.
000570*     POSICION RELATIVA (079:11) RESERVADO PARA USO FUTURO (01)
000580     03  PVN-RESERVADO-01        PIC X(11)      VALUE SPACES.
000590*     POSICION RELATIVA (090:11) RESERVADO PARA USO FUTURO (02)
000600     03  PVN-RESERVADO-02        PIC X(11)      VALUE SPACES.

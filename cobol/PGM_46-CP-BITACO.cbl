000010*////////////////// (BITACORA DE EJECUCION) //////////////////////
000020***************************************************************
000030*     LAYOUT BITACORA DE EJECUCION DE RIEGO                    *
000040*     LARGO REGISTRO = 165 BYTES                                *
000050*     ARCHIVO DDBITAC (SALIDA, SOLO ALTA) EN PROGM46S           *
000052*     RIEGO-041 (LGM): SE AMPLIA EL LAYOUT (POS. 118-165) CON   *
000054*     CAMPOS DE AUDITORIA Y RESERVA, SIN TOCAR LAS POSICIONES   *
000056*     001-117 YA CONSUMIDAS POR PROGM46S.                      *
000060***************************************************************
000070 01  WS-REG-BITACORA.
000080*     POSICION RELATIVA (001:09) NUMERO DE ASIENTO DE BITACORA
000090     03  JRN-ID                  PIC 9(09)      VALUE ZEROS.
000100*     POSICION RELATIVA (010:09) NRO. DE PROGRAMA (FK PROGRAMA)
000110     03  JRN-PROGRAMA-ID         PIC 9(09)      VALUE ZEROS.
000120*     POSICION RELATIVA (019:08) FECHA DE EJECUCION (AAAAMMDD)
000130     03  JRN-FECHA-EJEC          PIC 9(08)      VALUE ZEROS.
000140*     POSICION RELATIVA (027:04) HORA DE EJECUCION (HHMM)
000150     03  JRN-HORA-EJEC           PIC 9(04)      VALUE ZEROS.
000160*     POSICION RELATIVA (031:07) VOLUMEN REALMENTE APLICADO
000170     03  JRN-VOLUMEN-REAL        PIC S9(05)V9(02) VALUE ZEROS.
000180*     POSICION RELATIVA (038:80) OBSERVACION LIBRE DE LA EJECUCION
000190     03  JRN-OBSERVACION         PIC X(80)      VALUE SPACES.
000200*     ---- ZONA DE AUDITORIA / EXPANSION (RIEGO-041) ------------
000210*     POSICION RELATIVA (118:02) SELLO DE TIPO DE REGISTRO
000220     03  JRN-TIPO-REGISTRO       PIC X(02)      VALUE 'JR'.
000230*     POSICION RELATIVA (120:02) VERSION DEL LAYOUT DEL REGISTRO
000240     03  JRN-VERSION-LAYOUT      PIC 9(02)      VALUE 01.
000250*     POSICION RELATIVA (122:08) FECHA DE ALTA DEL ASIENTO
000260     03  JRN-FECHA-ALTA          PIC 9(08)      VALUE ZEROS.
000270*     POSICION RELATIVA (130:08) USUARIO QUE GRABO EL ASIENTO
000280     03  JRN-USUARIO-GRABACION   PIC X(08)      VALUE SPACES.
000290*     POSICION RELATIVA (138:04) TERMINAL QUE GRABO EL ASIENTO
000300     03  JRN-TERMINAL-GRABACION  PIC X(04)      VALUE SPACES.
000310*     POSICION RELATIVA (142:12) RESERVADO PARA USO FUTURO (01)
000320     03  JRN-RESERVADO-01        PIC X(12)      VALUE SPACES.
000330*     POSICION RELATIVA (154:12) RESERVADO PARA USO FUTURO (02)
000340     03  JRN-RESERVADO-02        PIC X(12)      VALUE SPACES.

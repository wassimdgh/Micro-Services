000010*////////////////// (PROGRAMA DE RIEGO) //////////////////////////
000020***************************************************************
000030*     LAYOUT PROGRAMA DE RIEGO                                 *
000040*     LARGO REGISTRO = 120 BYTES                                *
000050*     ARCHIVO DDENTRA / DDSALID EN PROGM45S Y PROGM46S          *
000052*     RIEGO-041 (LGM): SE AMPLIA EL LAYOUT (POS. 053-120) CON   *
000054*     CAMPOS DE AUDITORIA Y RESERVA PARA FUTURAS AMPLIACIONES,  *
000056*     SIN TOCAR LAS POSICIONES 001-052 YA EN PRODUCCION.        *
000060***************************************************************
000070 01  WS-REG-PROGRAMA.
000080*     POSICION RELATIVA (001:09) NUMERO DE PROGRAMA DE RIEGO
000090     03  PRG-ID                  PIC 9(09)      VALUE ZEROS.
000100*     POSICION RELATIVA (010:09) NUMERO DE PARCELA
000110     03  PRG-PARCELA-ID          PIC 9(09)      VALUE ZEROS.
000120*     POSICION RELATIVA (019:08) FECHA PLANIFICADA (AAAAMMDD)
000130     03  PRG-FECHA-PLAN          PIC 9(08)      VALUE ZEROS.
000140*     REDEFINE PARA DESGLOSAR AÑO / MES / DIA (SUMA DE DIAS)
000150     03  PRG-FECHA-PLAN-R REDEFINES PRG-FECHA-PLAN.
000160         05  PRG-FEC-ANIO        PIC 9(04).
000170         05  PRG-FEC-MES         PIC 9(02).
000180         05  PRG-FEC-DIA         PIC 9(02).
000190*     POSICION RELATIVA (027:04) HORA PLANIFICADA (HHMM)
000200     03  PRG-HORA-PLAN           PIC 9(04)      VALUE ZEROS.
000210*     POSICION RELATIVA (031:04) DURACION PREVISTA EN MINUTOS
000220     03  PRG-DURACION            PIC 9(04)      VALUE ZEROS.
000230*     POSICION RELATIVA (035:07) VOLUMEN PREVISTO, LITROS, 2 DEC.
000240     03  PRG-VOLUMEN-PREV        PIC S9(05)V9(02) VALUE ZEROS.
000250*     POSICION RELATIVA (042:11) ESTADO DEL PROGRAMA DE RIEGO
000260*     VALIDOS: PLANIFIE - EXECUTED - FAILED - REPLANIFIE - AJUSTE
000270     03  PRG-ESTADO              PIC X(11)      VALUE SPACES.
000280         88  PRG-EST-PLANIFICADO        VALUE 'PLANIFIE'.
000290         88  PRG-EST-EJECUTADO          VALUE 'EXECUTED'.
000300         88  PRG-EST-FALLIDO            VALUE 'FAILED'.
000310         88  PRG-EST-REPLANIF           VALUE 'REPLANIFIE'.
000320         88  PRG-EST-AJUSTADO           VALUE 'AJUSTE'.
000330*     ---- ZONA DE AUDITORIA / EXPANSION (RIEGO-041) ------------
000340*     POSICION RELATIVA (053:02) SELLO DE TIPO DE REGISTRO
000350     03  PRG-TIPO-REGISTRO       PIC X(02)      VALUE 'PR'.
000360*     POSICION RELATIVA (055:02) VERSION DEL LAYOUT DEL REGISTRO
000370     03  PRG-VERSION-LAYOUT      PIC 9(02)      VALUE 01.
000380*     POSICION RELATIVA (057:08) FECHA DE ALTA DEL REGISTRO
000390     03  PRG-FECHA-ALTA          PIC 9(08)      VALUE ZEROS.
000400*     POSICION RELATIVA (065:08) FECHA DE ULTIMO MANTENIMIENTO
000410     03  PRG-FECHA-ULT-MANT      PIC 9(08)      VALUE ZEROS.
000420*     POSICION RELATIVA (073:08) USUARIO DEL ULTIMO MANTENIMIENTO
000430     03  PRG-USUARIO-ULT-MANT    PIC X(08)      VALUE SPACES.
000440*     POSICION RELATIVA (081:04) TERMINAL DEL ULTIMO MANTENIMIENTO
000450     03  PRG-TERMINAL-ULT-MANT   PIC X(04)      VALUE SPACES.
000460*     POSICION RELATIVA (085:12) RESERVADO PARA USO FUTURO (01)
000470     03  PRG-RESERVADO-01        PIC X(12)      VALUE SPACES.
000480*     POSICION RELATIVA (097:12) RESERVADO PARA USO FUTURO (02)
000490     03  PRG-RESERVADO-02        PIC X(12)      VALUE SPACES.
000500*     POSICION RELATIVA (109:12) RESERVADO PARA USO FUTURO (03)
000510     03  PRG-RESERVADO-03        PIC X(12)      VALUE SPACES.
